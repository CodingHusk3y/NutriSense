000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. HAVERSN.
000300 AUTHOR. RICK POHL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/10/90.
000600 DATE-COMPILED. 03/10/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* HAVERSN  -  GREAT-CIRCLE DISTANCE BETWEEN TWO LAT/LONG POINTS
001000*
001100* CALLED ONCE PER STORE BY STORERPT TO GET THE DISTANCE FROM THE
001200* USER'S POSITION TO THE STORE, USING THE STANDARD HAVERSINE
001300* FORMULA AGAINST A MEAN EARTH RADIUS OF 6371.0 KM.
001400*
001500* THIS SHOP'S COMPILER HAS NO SIN/COS/SQRT/ASIN BUILT IN, SO ALL
001600* FOUR ARE WORKED OUT BY HAND BELOW - SIN AND COS BY TAYLOR
001700* SERIES, SQRT BY NEWTON-RAPHSON, AND ASIN BY RUNNING NEWTON-
001800* RAPHSON AGAINST THE SINE WE ALREADY HAVE.  SLOWER THAN A
001900* LIBRARY CALL BUT IT HOLDS SIX OR SEVEN DIGITS EASILY, WHICH IS
002000* ALL A STORE-DISTANCE NEEDS.
002100*
002200* 031090 RPK  ORIGINAL PROGRAM
002300* 082892 RPK  SQRT ROUTINE WAS LOOPING FOREVER ON AN INPUT OF
002400*             ZERO (TWO POINTS EXACTLY ON TOP OF EACH OTHER)
002500* 990118 LMQ  Y2K - NO DATE FIELDS HERE, SIGNED OFF PER THE
002600*             SHOP-WIDE Y2K SWEEP ANYWAY
002700* 051200 MM   WIDENED THE TAYLOR SERIES TO NINE TERMS, DISTANCES
002800*             NEAR THE ANTIPODE WERE OFF IN THE SECOND DECIMAL
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  MATH-CONSTANTS.
004100     05  WS-PI                    PIC S9(01)V9(09) COMP-3
004200                                   VALUE 3.141592654.
004300     05  WS-EARTH-RADIUS-KM       PIC 9(05)V9(01) COMP-3
004400                                   VALUE 6371.0.
004500     05  WS-CONVERGE-TOLERANCE    PIC S9(01)V9(09) COMP-3
004600                                   VALUE 0.000000010.
004700     05  FILLER                   PIC X(04) VALUE SPACES.
004800
004900* FLAT DUMP VIEW OF MATH-CONSTANTS FOR THE ABEND SNAP -
005000* 082892 RPK
005100 01  MATH-CONSTANTS-FLAT REDEFINES MATH-CONSTANTS.
005200     05  FILLER                   PIC X(18).
005300
005400 01  TRIG-WORK-FIELDS.
005500     05  WS-ARG-RADIANS           PIC S9(03)V9(09) COMP-3.
005600     05  WS-ARG-SQUARED           PIC S9(03)V9(09) COMP-3.
005700     05  WS-SERIES-TERM           PIC S9(03)V9(09) COMP-3.
005800     05  WS-SERIES-SUM            PIC S9(03)V9(09) COMP-3.
005900     05  WS-TERM-SUB              PIC 9(02) COMP.
006000     05  FILLER                   PIC X(02) VALUE SPACES.
006100
006200* FLAT DUMP VIEW OF TRIG-WORK-FIELDS FOR THE ABEND SNAP -
006300* 082892 RPK
006400 01  TRIG-WORK-FIELDS-FLAT REDEFINES TRIG-WORK-FIELDS.
006500     05  FILLER                   PIC X(30).
006600
006700 01  SQRT-WORK-FIELDS.
006800     05  WS-SQRT-ARG              PIC S9(05)V9(09) COMP-3.
006900     05  WS-SQRT-GUESS            PIC S9(05)V9(09) COMP-3.
007000     05  WS-SQRT-LAST             PIC S9(05)V9(09) COMP-3.
007100     05  WS-SQRT-RESULT           PIC S9(05)V9(09) COMP-3.
007200     05  WS-SQRT-ITER-CNT         PIC 9(03) COMP.
007300     05  FILLER                   PIC X(02) VALUE SPACES.
007400
007500 01  ASIN-WORK-FIELDS.
007600     05  WS-ASIN-ARG              PIC S9(03)V9(09) COMP-3.
007700     05  WS-ASIN-GUESS            PIC S9(03)V9(09) COMP-3.
007800     05  WS-ASIN-SIN-Y            PIC S9(03)V9(09) COMP-3.
007900     05  WS-ASIN-COS-Y            PIC S9(03)V9(09) COMP-3.
008000     05  WS-ASIN-RESULT           PIC S9(03)V9(09) COMP-3.
008100     05  WS-ASIN-ITER-CNT         PIC 9(03) COMP.
008200     05  FILLER                   PIC X(02) VALUE SPACES.
008300
008400 01  HAVERSINE-WORK-FIELDS.
008500     05  WS-LAT1-RAD              PIC S9(03)V9(09) COMP-3.
008600     05  WS-LAT2-RAD              PIC S9(03)V9(09) COMP-3.
008700     05  WS-DLAT-RAD              PIC S9(03)V9(09) COMP-3.
008800     05  WS-DLNG-RAD              PIC S9(03)V9(09) COMP-3.
008900     05  WS-SIN-HALF-DLAT         PIC S9(03)V9(09) COMP-3.
009000     05  WS-SIN-HALF-DLNG         PIC S9(03)V9(09) COMP-3.
009100     05  WS-COS-LAT1              PIC S9(03)V9(09) COMP-3.
009200     05  WS-COS-LAT2              PIC S9(03)V9(09) COMP-3.
009300     05  WS-HAV-A                 PIC S9(03)V9(09) COMP-3.
009400     05  WS-HAV-ONE-MINUS-A       PIC S9(03)V9(09) COMP-3.
009500     05  WS-HAV-SQRT-A            PIC S9(03)V9(09) COMP-3.
009600     05  WS-HAV-SQRT-1MA          PIC S9(03)V9(09) COMP-3.
009700     05  WS-HAV-C                 PIC S9(03)V9(09) COMP-3.
009800     05  FILLER                   PIC X(04) VALUE SPACES.
009900
010000* FLAT DUMP VIEW OF HAVERSINE-WORK-FIELDS FOR THE ABEND SNAP -
010100* 082892 RPK
010200 01  HAVERSINE-WORK-FIELDS-FLAT REDEFINES HAVERSINE-WORK-FIELDS.
010300     05  FILLER                   PIC X(82).
010400
010500 LINKAGE SECTION.
010600 01  HAVERSN-LINKAGE.
010700     05  HVN-LAT1                 PIC S9(03)V9(04).
010800     05  HVN-LNG1                 PIC S9(03)V9(04).
010900     05  HVN-LAT2                 PIC S9(03)V9(04).
011000     05  HVN-LNG2                 PIC S9(03)V9(04).
011100     05  HVN-DISTANCE-KM          PIC 9(05)V99.
011200     05  HVN-RETURN-CD            PIC S9(04) COMP.
011300     05  FILLER                   PIC X(02) VALUE SPACES.
011400
011500 PROCEDURE DIVISION USING HAVERSN-LINKAGE.
011600 000-MAINLINE.
011700     PERFORM 100-DEGREES-TO-RADIANS THRU 100-EXIT.
011800     PERFORM 200-COMPUTE-HAVERSINE THRU 200-EXIT.
011900
012000     COMPUTE HVN-DISTANCE-KM ROUNDED =
012100         WS-EARTH-RADIUS-KM * WS-HAV-C.
012200
012300     MOVE 0 TO HVN-RETURN-CD.
012400     GOBACK.
012500
012600 100-DEGREES-TO-RADIANS.
012700     COMPUTE WS-LAT1-RAD = HVN-LAT1 * WS-PI / 180.
012800     COMPUTE WS-LAT2-RAD = HVN-LAT2 * WS-PI / 180.
012900     COMPUTE WS-DLAT-RAD = (HVN-LAT2 - HVN-LAT1) * WS-PI / 180.
013000     COMPUTE WS-DLNG-RAD = (HVN-LNG2 - HVN-LNG1) * WS-PI / 180.
013100 100-EXIT.
013200     EXIT.
013300
013400* A = SIN**2(DLAT/2) + COS(LAT1)*COS(LAT2)*SIN**2(DLNG/2)
013500* C = 2 * ASIN( SQRT(A) )           (A IS ALWAYS 0 TO 1)
013600 200-COMPUTE-HAVERSINE.
013700     COMPUTE WS-ARG-RADIANS = WS-DLAT-RAD / 2.
013800     PERFORM 300-SINE THRU 300-EXIT.
013900     MOVE WS-SERIES-SUM TO WS-SIN-HALF-DLAT.
014000
014100     COMPUTE WS-ARG-RADIANS = WS-DLNG-RAD / 2.
014200     PERFORM 300-SINE THRU 300-EXIT.
014300     MOVE WS-SERIES-SUM TO WS-SIN-HALF-DLNG.
014400
014500     MOVE WS-LAT1-RAD TO WS-ARG-RADIANS.
014600     PERFORM 350-COSINE THRU 350-EXIT.
014700     MOVE WS-SERIES-SUM TO WS-COS-LAT1.
014800
014900     MOVE WS-LAT2-RAD TO WS-ARG-RADIANS.
015000     PERFORM 350-COSINE THRU 350-EXIT.
015100     MOVE WS-SERIES-SUM TO WS-COS-LAT2.
015200
015300     COMPUTE WS-HAV-A =
015400         (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT) +
015500         (WS-COS-LAT1 * WS-COS-LAT2 *
015600          WS-SIN-HALF-DLNG * WS-SIN-HALF-DLNG).
015700
015800     IF WS-HAV-A < 0
015900         MOVE 0 TO WS-HAV-A.
016000     IF WS-HAV-A > 1
016100         MOVE 1 TO WS-HAV-A.
016200
016300     COMPUTE WS-HAV-ONE-MINUS-A = 1 - WS-HAV-A.
016400
016500     MOVE WS-HAV-A TO WS-SQRT-ARG.
016600     PERFORM 400-SQUARE-ROOT THRU 400-EXIT.
016700     MOVE WS-SQRT-RESULT TO WS-HAV-SQRT-A.
016800
016900     MOVE WS-HAV-ONE-MINUS-A TO WS-SQRT-ARG.
017000     PERFORM 400-SQUARE-ROOT THRU 400-EXIT.
017100     MOVE WS-SQRT-RESULT TO WS-HAV-SQRT-1MA.
017200
017300* ATAN2(SQRT(A), SQRT(1-A)) = ASIN(SQRT(A)) WHEN A IS IN 0..1,
017400* SO WE NEVER HAVE TO WRITE A TRUE ATAN2 - 031090 RPK
017500     MOVE WS-HAV-SQRT-A TO WS-ASIN-ARG.
017600     PERFORM 500-ARCSINE THRU 500-EXIT.
017700     COMPUTE WS-HAV-C = 2 * WS-ASIN-RESULT.
017800 200-EXIT.
017900     EXIT.
018000
018100* SIN(X) = X - X3/3! + X5/5! - X7/7! + X9/9! - ...
018200 300-SINE.
018300     MOVE WS-ARG-RADIANS TO WS-SERIES-SUM.
018400     MOVE WS-ARG-RADIANS TO WS-SERIES-TERM.
018500     COMPUTE WS-ARG-SQUARED = WS-ARG-RADIANS * WS-ARG-RADIANS.
018600
018700     PERFORM 310-SINE-TERM THRU 310-EXIT
018800         VARYING WS-TERM-SUB FROM 1 BY 1 UNTIL WS-TERM-SUB > 4.
018900 300-EXIT.
019000     EXIT.
019100
019200 310-SINE-TERM.
019300     COMPUTE WS-SERIES-TERM ROUNDED =
019400         0 - (WS-SERIES-TERM * WS-ARG-SQUARED)
019500         / ((2 * WS-TERM-SUB) * (2 * WS-TERM-SUB + 1)).
019600     ADD WS-SERIES-TERM TO WS-SERIES-SUM.
019700 310-EXIT.
019800     EXIT.
019900
020000* COS(X) = 1 - X2/2! + X4/4! - X6/6! + X8/8! - ...
020100 350-COSINE.
020200     MOVE 1 TO WS-SERIES-SUM.
020300     MOVE 1 TO WS-SERIES-TERM.
020400     COMPUTE WS-ARG-SQUARED = WS-ARG-RADIANS * WS-ARG-RADIANS.
020500
020600     PERFORM 360-COSINE-TERM THRU 360-EXIT
020700         VARYING WS-TERM-SUB FROM 1 BY 1 UNTIL WS-TERM-SUB > 4.
020800 350-EXIT.
020900     EXIT.
021000
021100 360-COSINE-TERM.
021200     COMPUTE WS-SERIES-TERM ROUNDED =
021300         0 - (WS-SERIES-TERM * WS-ARG-SQUARED)
021400         / ((2 * WS-TERM-SUB - 1) * (2 * WS-TERM-SUB)).
021500     ADD WS-SERIES-TERM TO WS-SERIES-SUM.
021600 360-EXIT.
021700     EXIT.
021800
021900* NEWTON-RAPHSON SQUARE ROOT - Y = (Y + ARG/Y) / 2 UNTIL IT
022000* STOPS MOVING.  ARG OF ZERO IS HANDLED AS A SPECIAL CASE SO THE
022100* FIRST GUESS NEVER DIVIDES BY ZERO - 082892 RPK
022200 400-SQUARE-ROOT.
022300     IF WS-SQRT-ARG = 0
022400         MOVE 0 TO WS-SQRT-RESULT
022500         GO TO 400-EXIT.
022600
022700     MOVE WS-SQRT-ARG TO WS-SQRT-GUESS.
022800     IF WS-SQRT-GUESS < 1
022900         MOVE 1 TO WS-SQRT-GUESS.
023000
023100     MOVE 0 TO WS-SQRT-ITER-CNT.
023200     PERFORM 410-SQRT-ITERATE THRU 410-EXIT
023300         UNTIL WS-SQRT-ITER-CNT > 25.
023400
023500     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
023600 400-EXIT.
023700     EXIT.
023800
023900 410-SQRT-ITERATE.
024000     ADD 1 TO WS-SQRT-ITER-CNT.
024100     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST.
024200     COMPUTE WS-SQRT-GUESS ROUNDED =
024300         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2.
024400
024500     IF WS-SQRT-LAST - WS-SQRT-GUESS < WS-CONVERGE-TOLERANCE AND
024600        WS-SQRT-GUESS - WS-SQRT-LAST < WS-CONVERGE-TOLERANCE
024700         MOVE 26 TO WS-SQRT-ITER-CNT.
024800 410-EXIT.
024900     EXIT.
025000
025100* NEWTON-RAPHSON ARCSINE.  Y(N+1) = Y(N) - (SIN(Y(N))-ARG) /
025200* COS(Y(N)).  STARTING GUESS OF ARG ITSELF CONVERGES FAST SINCE
025300* ARG IS ALWAYS 0 TO 1 HERE (IT CAME OUT OF A SQUARE ROOT) -
025400* 031090 RPK
025500 500-ARCSINE.
025600     MOVE WS-ASIN-ARG TO WS-ASIN-GUESS.
025700     MOVE 0 TO WS-ASIN-ITER-CNT.
025800
025900     PERFORM 510-ASIN-ITERATE THRU 510-EXIT
026000         UNTIL WS-ASIN-ITER-CNT > 20.
026100
026200     MOVE WS-ASIN-GUESS TO WS-ASIN-RESULT.
026300 500-EXIT.
026400     EXIT.
026500
026600 510-ASIN-ITERATE.
026700     ADD 1 TO WS-ASIN-ITER-CNT.
026800
026900     MOVE WS-ASIN-GUESS TO WS-ARG-RADIANS.
027000     PERFORM 300-SINE THRU 300-EXIT.
027100     MOVE WS-SERIES-SUM TO WS-ASIN-SIN-Y.
027200
027300     MOVE WS-ASIN-GUESS TO WS-ARG-RADIANS.
027400     PERFORM 350-COSINE THRU 350-EXIT.
027500     MOVE WS-SERIES-SUM TO WS-ASIN-COS-Y.
027600
027700     IF WS-ASIN-COS-Y = 0
027800         MOVE 21 TO WS-ASIN-ITER-CNT
027900         GO TO 510-EXIT.
028000
028100     COMPUTE WS-ASIN-GUESS ROUNDED =
028200         WS-ASIN-GUESS -
028300         ((WS-ASIN-SIN-Y - WS-ASIN-ARG) / WS-ASIN-COS-Y).
028400 510-EXIT.
028500     EXIT.

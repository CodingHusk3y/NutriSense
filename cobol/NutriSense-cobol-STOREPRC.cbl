000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. STOREPRC.
000300 AUTHOR. RICK POHL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/10/90.
000600 DATE-COMPILED. 03/10/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900* STOREPRC  -  BASKET PRICE CALCULATION FOR ONE STORE
001000*
001100* CALLED ONCE PER STORE BY STORERPT.  GIVEN THE STORE ID, THE
001200* CALLER'S NEEDED-ITEM LIST AND THE WHOLE IN-CORE PRICE TABLE
001300* (PASSED BY REFERENCE - NO SENSE COPYING 2000 ROWS ON EVERY
001400* CALL), ADDS UP WHAT EACH NEEDED ITEM COSTS AT THIS STORE.  AN
001500* ITEM THIS STORE DOESN'T CARRY COSTS A FLAT $6.00 PENALTY SO A
001600* STORE CAN'T WIN JUST BY NOT STOCKING ANYTHING.
001700*
001800* 031090 RPK  ORIGINAL PROGRAM
001900* 082291 RPK  CASE-INSENSITIVE ITEM NAME MATCH - TRANSACTION
002000*             ENTRY CLERKS WERE TYPING ITEM NAMES ANY WHICH WAY
002100* 990118 LMQ  Y2K - NO DATE FIELDS HERE, SIGNED OFF PER THE
002200*             SHOP-WIDE Y2K SWEEP ANYWAY
002300* 021001 MM   REVIEWED AGAINST THE STORERPT FLAGS COLUMN WORK
002400*             (092402) - NO PRICING CHANGES NEEDED, STOREPRC
002500*             ONLY RETURNS THE TOTAL, STORERPT DOES THE RANKING
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     C01 IS NEXT-PAGE.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-MISSING-PENALTY           PIC 9(03)V99 VALUE 006.00.
003800 01  WS-ITEM-FOUND-SW             PIC X(01).
003900     88  ITEM-WAS-FOUND           VALUE "Y".
004000 01  COUNTERS-AND-IDXS.
004100     05  WS-ITEM-SUB              PIC 9(02) COMP.
004200     05  WS-PRICE-SUB             PIC 9(04) COMP.
004300     05  FILLER                   PIC X(02).
004400 01  MISC-WS-FLDS.
004500     05  WS-CONVERT-ITEM          PIC X(20).
004600     05  WS-CONVERT-TABLE         PIC X(20).
004700     05  WS-UPPER-ALPHA           PIC X(26) VALUE
004800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004900     05  WS-LOWER-ALPHA           PIC X(26) VALUE
005000         "abcdefghijklmnopqrstuvwxyz".
005100     05  FILLER                   PIC X(01).
005200*
005300* FLAT DUMP VIEWS OF THE GROUPS ABOVE - LINE UP BYTE FOR BYTE
005400* SO A DISPLAY OF THE FLAT FIELD SHOWS THE WHOLE GROUP ON ONE
005500* LINE IN THE CALLER'S ABEND SNAP.  081595 RPK
005600 01  MISC-WS-FLDS-FLAT REDEFINES MISC-WS-FLDS.
005700     05  FILLER                   PIC X(93).
005800
005900 LINKAGE SECTION.
006000 01  STOREPRC-LINKAGE.
006100     05  SPL-STORE-ID             PIC X(12).
006200     05  SPL-NEEDED-COUNT         PIC 9(02).
006300     05  SPL-NEEDED-ITEM          OCCURS 10 TIMES PIC X(20).
006400     05  SPL-TOTAL-PRICE          PIC 9(05)V99.
006500     05  SPL-RETURN-CD            PIC S9(04) COMP.
006600     05  FILLER                   PIC X(02) VALUE SPACES.
006700
006800 01  STOREPRC-LINKAGE-FLAT REDEFINES STOREPRC-LINKAGE.
006900     05  FILLER                   PIC X(225).
007000
007100 01  SP-TABLE-CONTROL.
007200     05  SP-TABLE-COUNT           PIC 9(04) COMP.
007300     05  SP-TABLE-MAX             PIC 9(04) COMP.
007400     05  FILLER                   PIC X(04).
007500
007600 01  SP-TABLE-CONTROL-FLAT REDEFINES SP-TABLE-CONTROL.
007700     05  FILLER                   PIC X(08).
007800
007900 01  SP-TABLE.
008000     05  SP-TABLE-ROW             OCCURS 2000 TIMES
008100                                   INDEXED BY SP-ROW-IDX.
008200         10  SP-T-STORE-ID        PIC X(12).
008300         10  SP-T-FOOD-NAME       PIC X(20).
008400         10  SP-T-PRICE-USD       PIC 9(03)V99.
008500         10  FILLER               PIC X(03).
008600
008700 PROCEDURE DIVISION USING STOREPRC-LINKAGE, SP-TABLE-CONTROL,
008800                           SP-TABLE.
008900 000-MAINLINE.
009000     MOVE 0 TO SPL-TOTAL-PRICE.
009100     IF SPL-NEEDED-COUNT = 0
009200         MOVE 0 TO SPL-RETURN-CD
009300         GOBACK.
009400
009500     PERFORM 100-PRICE-ONE-ITEM THRU 100-EXIT
009600         VARYING WS-ITEM-SUB FROM 1 BY 1
009700         UNTIL WS-ITEM-SUB > SPL-NEEDED-COUNT.
009800
009900     MOVE 0 TO SPL-RETURN-CD.
010000     GOBACK.
010100
010200 100-PRICE-ONE-ITEM.
010300     MOVE "N" TO WS-ITEM-FOUND-SW.
010400     MOVE SPL-NEEDED-ITEM(WS-ITEM-SUB) TO WS-CONVERT-ITEM.
010500     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
010600
010700     PERFORM 200-SEARCH-PRICE-TABLE THRU 200-EXIT.
010800
010900     IF ITEM-WAS-FOUND
011000         ADD SP-T-PRICE-USD(SP-ROW-IDX) TO SPL-TOTAL-PRICE
011100     ELSE
011200         ADD WS-MISSING-PENALTY TO SPL-TOTAL-PRICE.
011300 100-EXIT.
011400     EXIT.
011500
011600 200-SEARCH-PRICE-TABLE.
011700     SET SP-ROW-IDX TO 1.
011800     PERFORM 210-TEST-ONE-ROW THRU 210-EXIT
011900         UNTIL SP-ROW-IDX > SP-TABLE-COUNT OR ITEM-WAS-FOUND.
012000 200-EXIT.
012100     EXIT.
012200
012300 210-TEST-ONE-ROW.
012400     IF SP-T-STORE-ID(SP-ROW-IDX) = SPL-STORE-ID
012500         MOVE SP-T-FOOD-NAME(SP-ROW-IDX) TO WS-CONVERT-TABLE
012600         PERFORM 700-CONVERT-UPPER THRU 700-EXIT
012700         IF WS-CONVERT-TABLE = WS-CONVERT-ITEM
012800             MOVE "Y" TO WS-ITEM-FOUND-SW
012900             GO TO 210-EXIT
013000         END-IF
013100     END-IF.
013200     SET SP-ROW-IDX UP BY 1.
013300 210-EXIT.
013400     EXIT.
013500
013600* CASE-FOLD UTILITY - CONVERTS THE PASSED FIELD TO UPPERCASE IN
013700* PLACE.  NO FUNCTION UPPER-CASE - INSPECT...CONVERTING ONLY.
013800* 082291 RPK
013900 700-CONVERT-UPPER.
014000     INSPECT WS-CONVERT-ITEM
014100         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
014200     INSPECT WS-CONVERT-TABLE
014300         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
014400 700-EXIT.
014500     EXIT.

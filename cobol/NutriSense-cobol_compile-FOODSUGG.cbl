000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FOODSUGG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/14/93.
000600 DATE-COMPILED. 05/14/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* FOODSUGG  -  CANNED FOOD-SUGGESTION LOOKUP
001100*
001200* CALLED BY NUTRRPT ONCE PER NUTRIENT GAP ("PROTEIN", "FIBER",
001300* ETC.) A USER'S PANTRY IS SHORT ON.  LOADS SUGGEST-FILE INTO
001400* FS-TABLE THE FIRST TIME IT IS CALLED, THEN SCANS THE TABLE IN
001500* FILE ORDER (ALREADY SORTED GAP/PRIORITY BY THE EXTRACT JOB)
001600* RETURNING UP TO FIVE ROWS WHOSE GAP MATCHES AND WHOSE DIET
001700* LIST IS EITHER BLANK OR NAMES THE CALLER'S DIET TYPE.
001800*
001900* CHANGE LOG
002000* ----------
002100* 051493 LMQ  ORIGINAL PROGRAM, SPLIT OUT OF NUTRRPT SO THE FOUR
002200*             CANNED SHOPPING-LIST LINES COULD COME FROM A TABLE
002300*             INSTEAD OF BEING HARD-CODED
002400* 951103 RPK  DIET-TYPE FILTER ADDED - SOME SUGGESTIONS DON'T FIT
002500*             EVERY DIET (E.G. CHICKEN BREAST ISN'T FOR VEGANS)
002600* 990118 LMQ  Y2K - NO DATE FIELDS IN THIS PROGRAM, REVIEWED AND
002700*             SIGNED OFF ANYWAY PER THE SHOP-WIDE Y2K SWEEP
002800* 042301 MM   RESP-COUNT NOW STOPS AT FIVE EVEN IF THE TABLE HAS
002900*             MORE MATCHES - CALLER'S LINKAGE ONLY HOLDS FIVE ROWS
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT SUGGEST-FILE
004600     ASSIGN TO UT-S-SUGGEST
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS SFCODE.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SYSOUT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 130 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS SYSOUT-REC.
005800 01  SYSOUT-REC  PIC X(130).
005900
006000 FD  SUGGEST-FILE
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 132 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SUGGEST-FD-REC.
006600 01  SUGGEST-FD-REC  PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900
007000 01  FILE-STATUS-CODES.
007100     05  SFCODE                   PIC X(2).
007200         88 CODE-READ-SUG      VALUE SPACES.
007300         88 NO-MORE-SUG        VALUE "10".
007400     05  FILLER                   PIC X(01).
007500
007600     COPY FOODSUG.
007700
007800 01  FLAGS-AND-SWITCHES.
007900     05  MORE-SUG-SW              PIC X(01) VALUE "Y".
008000         88 NO-MORE-SUGGEST       VALUE "N".
008100         88 MORE-SUGGEST          VALUE "Y".
008200     05  DIET-LIST-EMPTY-SW       PIC X(01).
008300         88 DIET-LIST-IS-EMPTY    VALUE "Y".
008400     05  DIET-MATCHED-SW          PIC X(01).
008500         88 DIET-MATCHED          VALUE "Y".
008600     05  FILLER                   PIC X(01).
008700
008800 01  COUNTERS-AND-IDXS.
008900     05  WS-SCAN-SUB              PIC 9(04) COMP.
009000     05  WS-DIET-POS              PIC 9(03) COMP.
009100     05  WS-DIET-LEN              PIC 9(03) COMP.
009200     05  FILLER                   PIC X(02).
009300
009400 01  MISC-WS-FLDS.
009500     05  WS-CONVERT-FLD           PIC X(60).
009600     05  WS-CALLER-DIET           PIC X(15).
009700     05  WS-UPPER-ALPHA           PIC X(26) VALUE
009800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009900     05  WS-LOWER-ALPHA           PIC X(26) VALUE
010000         "abcdefghijklmnopqrstuvwxyz".
010100     05  FILLER                   PIC X(01).
010200*
010300* FLAT DUMP VIEW - LINES UP BYTE FOR BYTE WITH MISC-WS-FLDS SO
010400* A DISPLAY OF THE FLAT FIELD SHOWS THE WHOLE GROUP ON ONE LINE
010500* IN THE ABEND SNAP.  042301 MM
010600 01  MISC-WS-FLDS-FLAT REDEFINES MISC-WS-FLDS.
010700     05  FILLER                   PIC X(128).
010800
010900 COPY ABNDREC.
011000
011100 LINKAGE SECTION.
011200 01  FOODSUGG-LINKAGE.
011300     05  FSL-REQ-GAP              PIC X(10).
011400     05  FSL-REQ-DIET             PIC X(15).
011500     05  FSL-RESP-COUNT           PIC 9(02).
011600     05  FSL-RESP-ROW             OCCURS 5 TIMES.
011700         10  FSL-RESP-FOOD-NAME   PIC X(20).
011800         10  FSL-RESP-REASON      PIC X(40).
011900     05  FILLER                   PIC X(02).
012000
012100 01  FOODSUGG-LINKAGE-FLAT REDEFINES FOODSUGG-LINKAGE.
012200     05  FILLER                   PIC X(329).
012300
012400 PROCEDURE DIVISION USING FOODSUGG-LINKAGE.
012500 000-MAINLINE.
012600     MOVE "000-MAINLINE" TO PARA-NAME.
012700     IF FS-FIRST-TIME
012800         PERFORM 050-LOAD-SUGGEST-TABLE THRU 050-EXIT
012900         MOVE "N" TO FS-FIRST-TIME-SW.
013000
013100     MOVE 0 TO FSL-RESP-COUNT.
013200     MOVE FSL-REQ-DIET TO WS-CALLER-DIET.
013300     MOVE WS-CALLER-DIET TO WS-CONVERT-FLD(1:15).
013400     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
013500     MOVE WS-CONVERT-FLD(1:15) TO WS-CALLER-DIET.
013600
013700     IF FS-TABLE-COUNT > 0
013800         PERFORM 100-SCAN-TABLE THRU 100-EXIT
013900             VARYING WS-SCAN-SUB FROM 1 BY 1
014000             UNTIL WS-SCAN-SUB > FS-TABLE-COUNT
014100                OR FSL-RESP-COUNT = 5.
014200
014300     MOVE 0 TO RETURN-CODE.
014400     GOBACK.
014500
014600 050-LOAD-SUGGEST-TABLE.
014700     MOVE "050-LOAD-SUGGEST-TABLE" TO PARA-NAME.
014800     OPEN INPUT SUGGEST-FILE.
014900     OPEN OUTPUT SYSOUT.
015000     MOVE 0 TO FS-TABLE-COUNT.
015100     PERFORM 060-LOAD-ONE-ROW THRU 060-EXIT
015200         UNTIL NO-MORE-SUGGEST OR FS-TABLE-COUNT >= FS-TABLE-MAX.
015300     CLOSE SUGGEST-FILE, SYSOUT.
015400 050-EXIT.
015500     EXIT.
015600
015700 060-LOAD-ONE-ROW.
015800     MOVE "060-LOAD-ONE-ROW" TO PARA-NAME.
015900     READ SUGGEST-FILE INTO FOOD-SUGGESTION-REC
016000         AT END
016100         MOVE "N" TO MORE-SUG-SW
016200         GO TO 060-EXIT
016300     END-READ.
016400
016500     ADD 1 TO FS-TABLE-COUNT.
016600     MOVE FOOD-SUGGESTION-REC TO FS-TABLE-ROW(FS-TABLE-COUNT).
016700     MOVE FS-T-GAP(FS-TABLE-COUNT) TO WS-CONVERT-FLD(1:10).
016800     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
016900     MOVE WS-CONVERT-FLD(1:10) TO FS-T-GAP(FS-TABLE-COUNT).
017000 060-EXIT.
017100     EXIT.
017200
017300 100-SCAN-TABLE.
017400     MOVE "100-SCAN-TABLE" TO PARA-NAME.
017500     IF FS-T-GAP(WS-SCAN-SUB) NOT = FSL-REQ-GAP
017600         GO TO 100-EXIT.
017700     IF FS-T-FOOD-NAME(WS-SCAN-SUB) = SPACES
017800         GO TO 100-EXIT.
017900
018000     MOVE "N" TO DIET-MATCHED-SW.
018100     IF FS-T-DIET-TYPES(WS-SCAN-SUB) = SPACES
018200         MOVE "Y" TO DIET-MATCHED-SW
018300     ELSE
018400         PERFORM 200-CHECK-DIET-LIST THRU 200-EXIT.
018500
018600     IF DIET-MATCHED
018700         ADD 1 TO FSL-RESP-COUNT
018800         MOVE FS-T-FOOD-NAME(WS-SCAN-SUB)
018900             TO FSL-RESP-FOOD-NAME(FSL-RESP-COUNT)
019000         MOVE FS-T-REASON(WS-SCAN-SUB)
019100             TO FSL-RESP-REASON(FSL-RESP-COUNT).
019200 100-EXIT.
019300     EXIT.
019400
019500* DIET-TYPES IS A COMMA-LIST LIKE "VEGAN,VEGETARIAN,KETO" - WE
019600* LOOK FOR THE CALLER'S DIET AS A SUBSTRING SURROUNDED BY THE
019700* FIELD EDGES OR COMMAS.  GOOD ENOUGH FOR THE SHORT CANNED LIST
019800* OF DIET NAMES THIS SHOP USES - 951103 RPK
019900 200-CHECK-DIET-LIST.
020000     MOVE "200-CHECK-DIET-LIST" TO PARA-NAME.
020100     MOVE "N" TO DIET-MATCHED-SW.
020200     MOVE SPACES TO WS-CONVERT-FLD.
020300     UNSTRING FS-T-DIET-TYPES(WS-SCAN-SUB) DELIMITED BY ","
020400         INTO WS-CONVERT-FLD(1:15) WS-CONVERT-FLD(16:15)
020500              WS-CONVERT-FLD(31:15) WS-CONVERT-FLD(46:15).
020600     IF WS-CONVERT-FLD(1:15) = WS-CALLER-DIET
020700         MOVE "Y" TO DIET-MATCHED-SW.
020800     IF WS-CONVERT-FLD(16:15) = WS-CALLER-DIET
020900         MOVE "Y" TO DIET-MATCHED-SW.
021000     IF WS-CONVERT-FLD(31:15) = WS-CALLER-DIET
021100         MOVE "Y" TO DIET-MATCHED-SW.
021200     IF WS-CONVERT-FLD(46:15) = WS-CALLER-DIET
021300         MOVE "Y" TO DIET-MATCHED-SW.
021400 200-EXIT.
021500     EXIT.
021600
021700* CASE-FOLD UTILITY - CONVERTS WS-CONVERT-FLD TO UPPERCASE IN
021800* PLACE.  NO FUNCTION UPPER-CASE - INSPECT...CONVERTING ONLY.
021900 700-CONVERT-UPPER.
022000     MOVE "700-CONVERT-UPPER" TO PARA-NAME.
022100     INSPECT WS-CONVERT-FLD
022200         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
022300 700-EXIT.
022400     EXIT.
022500
022600 1000-ABEND-RTN.
022700     WRITE SYSOUT-REC FROM ABEND-REC.
022800     CLOSE SUGGEST-FILE, SYSOUT.
022900     DISPLAY "*** ABNORMAL END OF JOB-FOODSUGG ***" UPON CONSOLE.
023000     DIVIDE ZERO-VAL INTO ONE-VAL.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NUTRRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* NUTRRPT  -  DAILY NUTRITION ANALYSIS AND RECOMMENDATION REPORT
001100*
001200* READS THE PROFILE FILE ONE USER AT A TIME, MATCHES THE SORTED
001300* INGREDIENT FILE AGAINST IT ON A USER-ID CONTROL BREAK, COMPUTES
001400* DAILY NUTRIENT TARGETS, CLASSIFIES PANTRY FRESHNESS, BUILDS THE
001500* DIETARY RECOMMENDATION LINES AND SHOPPING LIST, AND WRITES THE
001600* NUTRITION REPORT.  CALLS FOODSUGG FOR THE CANNED PROTEIN/FIBER
001700* SUGGESTIONS THAT GET APPENDED TO THE SHOPPING LIST.
001800*
001900* CHANGE LOG
002000* ----------
002100* 031489 JSA  ORIGINAL PROGRAM, FIRST CUT OF THE NUTRITION REPORT
002200* 040289 JSA  ADDED THE FOOD-CATALOG LOAD AT HOUSEKEEPING SO WE
002300*             STOP RE-READING IT FOR EVERY PROFILE
002400* 061190 RPK  BMR FORMULA CORRECTED - WAS USING THE OLD HARRIS-
002500*             BENEDICT CONSTANTS INSTEAD OF MIFFLIN-ST JEOR
002600* 092291 RPK  ADDED FOOD-GROUP COUNTING, NUTRITIONIST ASKED FOR
002700*             A BREAKDOWN OF WHAT GROUPS THE PANTRY COVERS
002800* 051493 LMQ  SHOPPING LIST NOW CALLS FOODSUGG FOR THE PROTEIN
002900*             AND FIBER GAPS INSTEAD OF JUST THE FOUR CANNED LINES
003000* 111594 LMQ  FIXED CASE-SENSITIVE INGREDIENT NAME MATCH AGAINST
003100*             THE PROTEIN TABLE - USERS TYPE NAMES ANY WHICH WAY
003200* 022697 MM   CONTROL BREAK WAS DROPPING THE LAST USER'S
003300*             INGREDIENTS WHEN THE INGREDIENT FILE RAN OUT FIRST
003400* 081898 MM   BMI ADDED TO THE TARGETS LINE PER NUTRITIONIST REQ
003500* 990118 LMQ  Y2K - WS-CURRENT-DATE-FIELDS NOW CARRIES A 4-DIGIT
003600*             YEAR, DROPPED THE 2-DIGIT HDR-YY FROM THE PAGE HDR
003700* 032100 MM   EXPIRED-INGREDIENT COUNT NOW FEEDS THE RUN TOTALS
003800*             LINE, AUDIT ASKED FOR IT ON THE END-OF-JOB REPORT
003900* 071503 RPK  REMOVED THE USE-SOON MESSAGE DUPLICATE THAT FIRED
004000*             TWICE WHEN A USER HAD NO EXPIRED ITEMS
004100* 110503 MM   620-WRITE-TARGETS WAS MOVING THE FOUR-DECIMAL TARGET
004200*             FIELDS STRAIGHT INTO THE ONE-DECIMAL OUTPUT FIELDS -
004300*             A MOVE TRUNCATES, SO TARGETS WERE PRINTING LOW.  NOW
004400*             ROUNDS INTO A HOLDING FIELD FIRST
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PROFILE-FILE
006100     ASSIGN TO UT-S-PROFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS PFCODE.
006400
006500     SELECT INGREDIENT-FILE
006600     ASSIGN TO UT-S-INGR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT FOODCAT-FILE
007100     ASSIGN TO UT-S-FOODCAT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS CFCODE.
007400
007500     SELECT NUTR-RPT
007600     ASSIGN TO UT-S-NUTRRPT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000****** ONE ROW PER USER - SEE PROFREC FOR THE BREAKDOWN
009100 FD  PROFILE-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 76 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PROFILE-FD-REC.
009700 01  PROFILE-FD-REC  PIC X(76).
009800
009900****** PANTRY ROWS, SORTED BY USER-ID - SEE INGRREC
010000 FD  INGREDIENT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 51 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS INGREDIENT-FD-REC.
010600 01  INGREDIENT-FD-REC  PIC X(51).
010700
010800****** REFERENCE FOOD CATALOG - LOADED INTO FC-TABLE ONCE
010900 FD  FOODCAT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 50 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FOODCAT-FD-REC.
011500 01  FOODCAT-FD-REC  PIC X(50).
011600
011700 FD  NUTR-RPT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 132 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS RPT-REC.
012300 01  RPT-REC  PIC X(132).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  PFCODE                  PIC X(2).
012900         88 CODE-READ         VALUE SPACES.
013000         88 NO-MORE-PROFILE   VALUE "10".
013100     05  IFCODE                  PIC X(2).
013200         88 CODE-READ-INGR    VALUE SPACES.
013300         88 NO-MORE-INGR      VALUE "10".
013400     05  CFCODE                  PIC X(2).
013500         88 CODE-READ-CAT     VALUE SPACES.
013600         88 NO-MORE-CAT       VALUE "10".
013700     05  OFCODE                  PIC X(2).
013800         88 CODE-WRITE        VALUE SPACES.
013900     05  FILLER                  PIC X(02).
014000
014100     COPY PROFREC.
014200     COPY INGRREC.
014300     COPY FOODCAT.
014400     COPY PROTNTBL.
014500
014600 01  WS-HDR-REC.
014700     05  FILLER                  PIC X(1) VALUE " ".
014800     05  FILLER                  PIC X(10) VALUE "USER-ID: ".
014900     05  HDR-USER-ID-O           PIC X(12).
015000     05  FILLER                  PIC X(4) VALUE SPACES.
015100     05  FILLER                  PIC X(7) VALUE "GOAL: ".
015200     05  HDR-GOAL-O              PIC X(15).
015300     05  FILLER                  PIC X(4) VALUE SPACES.
015400     05  FILLER                  PIC X(7) VALUE "DIET: ".
015500     05  HDR-DIET-O              PIC X(15).
015600     05  FILLER                  PIC X(4) VALUE SPACES.
015700     05  FILLER                  PIC X(11) VALUE "ACTIVITY: ".
015800     05  HDR-ACTIVITY-O          PIC X(10).
015900     05  FILLER                  PIC X(22) VALUE SPACES.
016000
016100 01  WS-TARGET-HDR-REC.
016200     05  FILLER     PIC X(132) VALUE
016300         "  CALORIES  PROTEIN-G    CARBS-G     FATS-G       BMI".
016400
016500 01  WS-TARGET-REC.
016600     05  FILLER                  PIC X(2) VALUE SPACES.
016700     05  TGT-CALORIES-O          PIC ZZ,ZZ9.9.
016800     05  FILLER                  PIC X(3) VALUE SPACES.
016900     05  TGT-PROTEIN-O           PIC ZZ,ZZ9.9.
017000     05  FILLER                  PIC X(3) VALUE SPACES.
017100     05  TGT-CARBS-O             PIC ZZ,ZZ9.9.
017200     05  FILLER                  PIC X(3) VALUE SPACES.
017300     05  TGT-FATS-O              PIC ZZ,ZZ9.9.
017400     05  FILLER                  PIC X(3) VALUE SPACES.
017500     05  TGT-BMI-O               PIC ZZ,ZZ9.9.
017600     05  FILLER                  PIC X(99) VALUE SPACES.
017700
017800 01  WS-GROUP-HDR-REC.
017900     05  FILLER     PIC X(132) VALUE
018000         "  PROTEIN  CARBS  FATS  VEGGIES  FRUITS  FIBER".
018100
018200 01  WS-GROUP-REC.
018300     05  FILLER                  PIC X(2) VALUE SPACES.
018400     05  GRP-PROTEIN-O           PIC ZZ9.
018500     05  FILLER                  PIC X(6) VALUE SPACES.
018600     05  GRP-CARBS-O             PIC ZZ9.
018700     05  FILLER                  PIC X(3) VALUE SPACES.
018800     05  GRP-FATS-O              PIC ZZ9.
018900     05  FILLER                  PIC X(5) VALUE SPACES.
019000     05  GRP-VEGGIES-O           PIC ZZ9.
019100     05  FILLER                  PIC X(5) VALUE SPACES.
019200     05  GRP-FRUITS-O            PIC ZZ9.
019300     05  FILLER                  PIC X(5) VALUE SPACES.
019400     05  GRP-FIBER-O             PIC ZZ9.
019500     05  FILLER                  PIC X(93) VALUE SPACES.
019600
019700 01  WS-MSG-REC.
019800     05  FILLER                  PIC X(2) VALUE SPACES.
019900     05  MSG-TEXT-O              PIC X(120).
020000     05  FILLER                  PIC X(10) VALUE SPACES.
020100
020200 01  WS-SHOP-REC.
020300     05  FILLER                  PIC X(2) VALUE SPACES.
020400     05  SHOP-ITEM-O             PIC X(20).
020500     05  FILLER                  PIC X(2) VALUE SPACES.
020600     05  SHOP-REASON-O           PIC X(45).
020700     05  FILLER                  PIC X(63) VALUE SPACES.
020800
020900 01  WS-BLANK-LINE.
021000     05  FILLER     PIC X(132) VALUE SPACES.
021100
021200 01  WS-TOTALS-REC.
021300     05  FILLER                  PIC X(2) VALUE SPACES.
021400     05  FILLER                  PIC X(20) VALUE
021500         "PROFILES PROCESSED:".
021600     05  TOT-PROFILES-O          PIC ZZZ,ZZ9.
021700     05  FILLER                  PIC X(4) VALUE SPACES.
021800     05  FILLER                  PIC X(18) VALUE
021900         "INGREDIENTS READ:".
022000     05  TOT-INGR-O              PIC ZZZ,ZZ9.
022100     05  FILLER                  PIC X(4) VALUE SPACES.
022200     05  FILLER                  PIC X(9) VALUE "EXPIRED:".
022300     05  TOT-EXPIRED-O           PIC ZZZ,ZZ9.
022400     05  FILLER                  PIC X(4) VALUE SPACES.
022500     05  FILLER                  PIC X(13) VALUE
022600         "LOW-PROTEIN:".
022700     05  TOT-LOWPROT-O           PIC ZZZ,ZZ9.
022800     05  FILLER                  PIC X(29) VALUE SPACES.
022900
023000* RECOMMENDATION MESSAGE TABLE - UP TO FIVE LINES, FILLED IN
023100* SPEC ORDER BY 500-BUILD-RECOMMEND
023200 01  WS-MSG-TABLE-CONTROL.
023300     05  MSG-COUNT                PIC 9(01) COMP.
023400     05  FILLER                   PIC X(01).
023500
023600 01  WS-MSG-TABLE.
023700     05  MSG-TABLE-ROW            OCCURS 5 TIMES
023800                                   INDEXED BY MSG-IDX.
023900         10  MSG-TABLE-TEXT       PIC X(60).
024000         10  FILLER               PIC X(02).
024100
024200* SHOPPING LIST TABLE - FOUR CANNED ROWS PLUS UP TO FIVE ROWS
024300* FROM EACH OF THE TWO FOODSUGG CALLS (PROTEIN, FIBER GAPS)
024400 01  WS-SHOP-TABLE-CONTROL.
024500     05  SHOP-COUNT               PIC 9(02) COMP.
024600     05  SHOP-TABLE-MAX           PIC 9(02) COMP VALUE 14.
024700     05  FILLER                   PIC X(02).
024800
024900 01  WS-SHOP-TABLE.
025000     05  SHOP-TABLE-ROW           OCCURS 14 TIMES
025100                                   INDEXED BY SHOP-IDX.
025200         10  SHOP-TABLE-ITEM      PIC X(20).
025300         10  SHOP-TABLE-REASON    PIC X(45).
025400         10  FILLER               PIC X(02).
025500
025600* FOODSUGG LINKAGE - BUILT HERE, PASSED BY REFERENCE ON THE CALL
025700 01  FOODSUGG-LINKAGE.
025800     05  FSL-REQ-GAP              PIC X(10).
025900     05  FSL-REQ-DIET             PIC X(15).
026000     05  FSL-RESP-COUNT           PIC 9(02).
026100     05  FSL-RESP-ROW             OCCURS 5 TIMES.
026200         10  FSL-RESP-FOOD-NAME   PIC X(20).
026300         10  FSL-RESP-REASON      PIC X(40).
026400     05  FILLER                   PIC X(02).
026500
026600 01  WS-CURRENT-DATE-FIELDS.
026700     05  WS-CURRENT-DATE.
026800         10  WS-CURRENT-YEAR      PIC  9(4).
026900         10  WS-CURRENT-MONTH     PIC  9(2).
027000         10  WS-CURRENT-DAY       PIC  9(2).
027100     05  FILLER                   PIC X(02).
027200 01  WS-RUN-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(8).
027300
027400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027500     05  PROFILES-READ           PIC 9(7) COMP.
027600     05  INGREDIENTS-READ        PIC 9(7) COMP.
027700     05  EXPIRED-COUNT-RUN       PIC 9(7) COMP.
027800     05  LOWPROT-COUNT-RUN       PIC 9(7) COMP.
027900     05  EXPIRED-COUNT-USER      PIC 9(3) COMP.
028000     05  USESOON-COUNT-USER      PIC 9(3) COMP.
028100     05  ROW-SUB                 PIC 9(2) COMP.
028200     05  CALC-CALL-RET-CODE      PIC S9(4) COMP.
028300     05  FILLER                  PIC X(02).
028400
028500* NUTRIENT-TARGET WORK FIELDS - CARRIED AT FOUR DECIMALS PER
028600* THE INTERMEDIATE-PRECISION RULE, ROUNDED ONLY AT OUTPUT TIME
028700 01  NUTRIENT-TARGET-FIELDS.
028800     05  WS-BMR                  PIC S9(6)V9999 COMP-3.
028900     05  WS-TDEE                 PIC S9(6)V9999 COMP-3.
029000     05  WS-CALORIES-TGT         PIC S9(6)V9999 COMP-3.
029100     05  WS-PROTEIN-TGT          PIC S9(6)V9999 COMP-3.
029200     05  WS-FAT-TGT              PIC S9(6)V9999 COMP-3.
029300     05  WS-CARB-TGT             PIC S9(6)V9999 COMP-3.
029400     05  WS-HEIGHT-M             PIC S9(3)V9999 COMP-3.
029500     05  WS-BMI                  PIC S9(4)V9999 COMP-3.
029600     05  WS-PROTEIN-ALL          PIC S9(6)V9999 COMP-3.
029700     05  WS-PROTEIN-FRESH        PIC S9(6)V9999 COMP-3.
029800     05  WS-FRESH-THRESHOLD      PIC S9(5)V9999 COMP-3.
029900     05  FILLER                  PIC X(02).
030000
030100* ONE-DECIMAL ROUNDED HOLDING FIELDS FOR THE TARGET LINE - A
030200* PLAIN MOVE OF THE FOUR-DECIMAL WORK FIELDS ABOVE INTO THE
030300* ZZ,ZZ9.9 OUTPUT FIELDS JUST TRUNCATES, IT DOESN'T ROUND, SO
030400* 620-WRITE-TARGETS ROUNDS INTO THESE FIRST.  110503 MM
030500 01  NUTRIENT-TARGET-ROUNDED-FIELDS.
030600     05  WS-CALORIES-TGT-R       PIC S9(6)V9 COMP-3.
030700     05  WS-PROTEIN-TGT-R        PIC S9(6)V9 COMP-3.
030800     05  WS-FAT-TGT-R            PIC S9(6)V9 COMP-3.
030900     05  WS-CARB-TGT-R           PIC S9(6)V9 COMP-3.
031000     05  WS-BMI-R                PIC S9(4)V9 COMP-3.
031100     05  FILLER                  PIC X(02).
031200
031300 01  MISC-WS-FLDS.
031400     05  WS-CONVERT-FLD          PIC X(20).
031500     05  WS-UPPER-ALPHA          PIC X(26) VALUE
031600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031700     05  WS-LOWER-ALPHA          PIC X(26) VALUE
031800         "abcdefghijklmnopqrstuvwxyz".
031900     05  WS-FOOD-GROUP-HOLD      PIC X(10).
032000     05  WS-DIET-IS-PLANT-SW     PIC X(01).
032100         88 DIET-IS-PLANT-BASED  VALUE "Y".
032200     05  WS-DIET-IS-KETO-SW      PIC X(01).
032300         88 DIET-IS-KETO         VALUE "Y".
032400     05  FILLER                  PIC X(02).
032500
032600 01  FLAGS-AND-SWITCHES.
032700     05  MORE-PROFILE-SW         PIC X(01) VALUE "Y".
032800         88 NO-MORE-PROFILES     VALUE "N".
032900         88 MORE-PROFILES        VALUE "Y".
033000     05  MORE-INGR-SW            PIC X(01) VALUE "Y".
033100         88 NO-MORE-INGREDIENTS  VALUE "N".
033200         88 MORE-INGREDIENTS     VALUE "Y".
033300     05  INGR-MATCHES-USER-SW    PIC X(01) VALUE "N".
033400         88 INGR-MATCHES-USER    VALUE "Y".
033500     05  FRESH-STATUS-CODE       PIC X(01).
033600         88 FRESH-UNKNOWN        VALUE "U".
033700         88 FRESH-FRESH          VALUE "F".
033800         88 FRESH-USE-SOON       VALUE "S".
033900         88 FRESH-EXPIRED        VALUE "E".
034000     05  FILLER                  PIC X(02).
034100
034200 COPY ABNDREC.
034300
034400 PROCEDURE DIVISION.
034500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034600     PERFORM 100-MAINLINE THRU 100-EXIT
034700             UNTIL NO-MORE-PROFILES.
034800     PERFORM 999-CLEANUP THRU 999-EXIT.
034900     MOVE +0 TO RETURN-CODE.
035000     GOBACK.
035100
035200 000-HOUSEKEEPING.
035300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035400     DISPLAY "******** BEGIN JOB NUTRRPT ********".
035500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
035600
035700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
035900     PERFORM 110-LOAD-FOODCAT THRU 110-EXIT.
036000     PERFORM 900-READ-PROFILE THRU 900-EXIT.
036100     PERFORM 920-READ-INGREDIENT THRU 920-EXIT.
036200
036300     IF NO-MORE-PROFILES
036400         MOVE "EMPTY PROFILE INPUT FILE" TO ABEND-REASON
036500         GO TO 1000-ABEND-RTN.
036600 000-EXIT.
036700     EXIT.
036800
036900 110-LOAD-FOODCAT.
037000     MOVE "110-LOAD-FOODCAT" TO PARA-NAME.
037100     MOVE 0 TO FC-TABLE-COUNT.
037200     PERFORM 120-LOAD-ONE-FOODCAT THRU 120-EXIT
037300         UNTIL NO-MORE-CAT OR FC-TABLE-COUNT >= FC-TABLE-MAX.
037400 110-EXIT.
037500     EXIT.
037600
037700 120-LOAD-ONE-FOODCAT.
037800     MOVE "120-LOAD-ONE-FOODCAT" TO PARA-NAME.
037900     READ FOODCAT-FILE INTO FOOD-CATALOG-REC
038000         AT END
038100         MOVE "10" TO CFCODE
038200         GO TO 120-EXIT
038300     END-READ.
038400
038500     ADD 1 TO FC-TABLE-COUNT.
038600     MOVE FOOD-CATALOG-REC TO FC-TABLE-ROW(FC-TABLE-COUNT).
038700     MOVE FC-T-FOOD-NAME(FC-TABLE-COUNT) TO WS-CONVERT-FLD.
038800     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
038900     MOVE WS-CONVERT-FLD TO FC-T-FOOD-NAME(FC-TABLE-COUNT).
039000 120-EXIT.
039100     EXIT.
039200
039300 100-MAINLINE.
039400     MOVE "100-MAINLINE" TO PARA-NAME.
039500     PERFORM 250-NORMALIZE-PROFILE THRU 250-EXIT.
039600     PERFORM 300-COMPUTE-TARGETS   THRU 300-EXIT.
039700     PERFORM 350-PROCESS-INGREDIENTS THRU 350-EXIT.
039800     PERFORM 500-BUILD-RECOMMEND   THRU 500-EXIT.
039900     PERFORM 520-BUILD-SHOPLIST    THRU 520-EXIT.
040000     PERFORM 600-WRITE-NUTR-SECTION THRU 600-EXIT.
040100
040200     ADD 1 TO PROFILES-READ.
040300     PERFORM 900-READ-PROFILE THRU 900-EXIT.
040400 100-EXIT.
040500     EXIT.
040600
040700 250-NORMALIZE-PROFILE.
040800     MOVE "250-NORMALIZE-PROFILE" TO PARA-NAME.
040900     IF PR-AGE = 0
041000         MOVE 20 TO PR-AGE.
041100     IF PR-WEIGHT-KG = 0
041200         MOVE 70.0 TO PR-WEIGHT-KG.
041300     IF PR-HEIGHT-CM = 0
041400         MOVE 170.0 TO PR-HEIGHT-CM.
041500
041600     MOVE PR-GENDER TO WS-CONVERT-FLD.
041700     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
041800     IF WS-CONVERT-FLD(1:4) = "MALE" AND PR-GENDER NOT = SPACES
041900         MOVE "MALE  " TO PR-GENDER
042000     ELSE
042100         IF WS-CONVERT-FLD(1:6) = "FEMALE"
042200             MOVE "FEMALE" TO PR-GENDER
042300         ELSE
042400             IF PR-GOAL-BLANK OF PROFILE-REC
042500                 CONTINUE
042600             END-IF
042700             IF PR-GENDER = SPACES
042800                 MOVE "FEMALE" TO PR-GENDER
042900             ELSE
043000                 MOVE WS-CONVERT-FLD(1:6) TO PR-GENDER
043100             END-IF
043200     END-IF.
043300
043400     MOVE PR-HEALTH-GOAL TO WS-CONVERT-FLD.
043500     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
043600     EVALUATE TRUE
043700         WHEN PR-HEALTH-GOAL = SPACES
043800             MOVE "MAINTAIN" TO PR-HEALTH-GOAL
043900         WHEN WS-CONVERT-FLD(1:4) = "LOSE"
044000             MOVE "LOSE_WEIGHT" TO PR-HEALTH-GOAL
044100         WHEN WS-CONVERT-FLD(1:11) = "LOSE_WEIGHT"
044200             MOVE "LOSE_WEIGHT" TO PR-HEALTH-GOAL
044300         WHEN WS-CONVERT-FLD(1:4) = "LOSS"
044400             MOVE "LOSE_WEIGHT" TO PR-HEALTH-GOAL
044500         WHEN WS-CONVERT-FLD(1:4) = "GAIN"
044600             MOVE "GAIN_MUSCLE" TO PR-HEALTH-GOAL
044700         WHEN WS-CONVERT-FLD(1:11) = "GAIN_MUSCLE"
044800             MOVE "GAIN_MUSCLE" TO PR-HEALTH-GOAL
044900         WHEN WS-CONVERT-FLD(1:6) = "MUSCLE"
045000             MOVE "GAIN_MUSCLE" TO PR-HEALTH-GOAL
045100         WHEN WS-CONVERT-FLD(1:8) = "MAINTAIN"
045200             MOVE "MAINTAIN" TO PR-HEALTH-GOAL
045300         WHEN WS-CONVERT-FLD(1:6) = "ENERGY"
045400             MOVE "INCREASE_ENERGY" TO PR-HEALTH-GOAL
045500         WHEN WS-CONVERT-FLD(1:15) = "INCREASE_ENERGY"
045600             MOVE "INCREASE_ENERGY" TO PR-HEALTH-GOAL
045700         WHEN OTHER
045800             MOVE WS-CONVERT-FLD TO PR-HEALTH-GOAL
045900     END-EVALUATE.
046000
046100     MOVE PR-DIET-TYPE TO WS-CONVERT-FLD.
046200     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
046300     IF PR-DIET-TYPE = SPACES
046400         MOVE "BALANCED" TO PR-DIET-TYPE
046500     ELSE
046600         MOVE WS-CONVERT-FLD TO PR-DIET-TYPE.
046700
046800     IF PR-ACTIVITY-LEVEL = SPACES
046900         MOVE "Moderate" TO PR-ACTIVITY-LEVEL
047000     ELSE
047100         MOVE PR-ACTIVITY-LEVEL TO WS-CONVERT-FLD
047200         PERFORM 700-CONVERT-UPPER THRU 700-EXIT
047300         IF WS-CONVERT-FLD(1:10) NOT = "SEDENTARY " AND
047400            WS-CONVERT-FLD(1:10) NOT = "LIGHT     " AND
047500            WS-CONVERT-FLD(1:10) NOT = "MODERATE  " AND
047600            WS-CONVERT-FLD(1:10) NOT = "HEAVY     " AND
047700            WS-CONVERT-FLD(1:10) NOT = "ATHLETE   "
047800             MOVE "Moderate" TO PR-ACTIVITY-LEVEL
047900         END-IF.
048000 250-EXIT.
048100     EXIT.
048200
048300 300-COMPUTE-TARGETS.
048400     MOVE "300-COMPUTE-TARGETS" TO PARA-NAME.
048500     IF PR-GENDER = "MALE  "
048600         COMPUTE WS-BMR ROUNDED =
048700             (10 * PR-WEIGHT-KG) + (6.25 * PR-HEIGHT-CM)
048800             - (5 * PR-AGE) + 5
048900     ELSE
049000         COMPUTE WS-BMR ROUNDED =
049100             (10 * PR-WEIGHT-KG) + (6.25 * PR-HEIGHT-CM)
049200             - (5 * PR-AGE) - 161.
049300
049400     COMPUTE WS-TDEE ROUNDED = WS-BMR * 1.5.
049500
049600     EVALUATE TRUE
049700         WHEN PR-HEALTH-GOAL = "LOSE_WEIGHT"
049800             COMPUTE WS-TDEE ROUNDED = WS-TDEE - 500
049900         WHEN PR-HEALTH-GOAL = "GAIN_MUSCLE"
050000             COMPUTE WS-TDEE ROUNDED = WS-TDEE + 300
050100         WHEN OTHER
050200             CONTINUE
050300     END-EVALUATE.
050400     MOVE WS-TDEE TO WS-CALORIES-TGT.
050500
050600     IF PR-HEALTH-GOAL = "GAIN_MUSCLE"
050700         COMPUTE WS-PROTEIN-TGT ROUNDED = PR-WEIGHT-KG * 2.0
050800     ELSE
050900         COMPUTE WS-PROTEIN-TGT ROUNDED = PR-WEIGHT-KG * 1.2.
051000
051100     COMPUTE WS-FAT-TGT ROUNDED = (WS-TDEE * 0.25) / 9.
051200
051300     COMPUTE WS-CARB-TGT ROUNDED =
051400         (WS-TDEE - ((WS-PROTEIN-TGT * 4) + (WS-FAT-TGT * 9)))
051500         / 4.
051600
051700     COMPUTE WS-HEIGHT-M ROUNDED = PR-HEIGHT-CM / 100.
051800     COMPUTE WS-BMI ROUNDED =
051900         PR-WEIGHT-KG / (WS-HEIGHT-M * WS-HEIGHT-M).
052000 300-EXIT.
052100     EXIT.
052200
052300 350-PROCESS-INGREDIENTS.
052400     MOVE "350-PROCESS-INGREDIENTS" TO PARA-NAME.
052500     MOVE 0 TO EXPIRED-COUNT-USER, USESOON-COUNT-USER.
052600     MOVE 0 TO WS-PROTEIN-ALL, WS-PROTEIN-FRESH.
052700     MOVE 0 TO GRP-PROTEIN-O, GRP-CARBS-O, GRP-FATS-O,
052800               GRP-VEGGIES-O, GRP-FRUITS-O, GRP-FIBER-O.
052900
053000     MOVE "N" TO INGR-MATCHES-USER-SW.
053100     IF MORE-INGREDIENTS AND IR-USER-ID = PR-USER-ID
053200         MOVE "Y" TO INGR-MATCHES-USER-SW.
053300
053400     PERFORM 400-PROCESS-ONE-INGREDIENT THRU 400-EXIT
053500         UNTIL NOT INGR-MATCHES-USER.
053600 350-EXIT.
053700     EXIT.
053800
053900 400-PROCESS-ONE-INGREDIENT.
054000     MOVE "400-PROCESS-ONE-INGREDIENT" TO PARA-NAME.
054100     ADD 1 TO INGREDIENTS-READ.
054200
054300     PERFORM 420-CLASSIFY-FRESH THRU 420-EXIT.
054400     PERFORM 410-ACCUM-PROTEIN THRU 410-EXIT.
054500
054600     IF FRESH-EXPIRED
054700         ADD 1 TO EXPIRED-COUNT-USER, EXPIRED-COUNT-RUN
054800     ELSE
054900         IF FRESH-USE-SOON
055000             ADD 1 TO USESOON-COUNT-USER
055100         END-IF
055200         PERFORM 430-COUNT-FOOD-GROUP THRU 430-EXIT.
055300
055400     PERFORM 920-READ-INGREDIENT THRU 920-EXIT.
055500     MOVE "N" TO INGR-MATCHES-USER-SW.
055600     IF MORE-INGREDIENTS AND IR-USER-ID = PR-USER-ID
055700         MOVE "Y" TO INGR-MATCHES-USER-SW.
055800 400-EXIT.
055900     EXIT.
056000
056100 410-ACCUM-PROTEIN.
056200     MOVE "410-ACCUM-PROTEIN" TO PARA-NAME.
056300     MOVE IR-INGR-NAME TO WS-CONVERT-FLD.
056400     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
056500
056600     SET PT-ROW-IDX TO 1.
056700     SEARCH PT-ROW
056800         AT END
056900             CONTINUE
057000         WHEN PT-FOOD-NAME(PT-ROW-IDX) = WS-CONVERT-FLD
057100             ADD PT-PROTEIN-GRAMS(PT-ROW-IDX) TO WS-PROTEIN-ALL
057200             IF NOT FRESH-EXPIRED
057300                 ADD PT-PROTEIN-GRAMS(PT-ROW-IDX)
057400                     TO WS-PROTEIN-FRESH
057500             END-IF
057600     END-SEARCH.
057700 410-EXIT.
057800     EXIT.
057900
058000 420-CLASSIFY-FRESH.
058100     MOVE "420-CLASSIFY-FRESH" TO PARA-NAME.
058200     IF IR-SHELF-LIFE-DAYS <= 0
058300         MOVE "U" TO FRESH-STATUS-CODE
058400         GO TO 420-EXIT.
058500
058600     COMPUTE WS-FRESH-THRESHOLD ROUNDED =
058700         IR-SHELF-LIFE-DAYS * 0.6.
058800
058900     IF IR-DAYS-STORED < WS-FRESH-THRESHOLD
059000         MOVE "F" TO FRESH-STATUS-CODE
059100     ELSE
059200         IF IR-DAYS-STORED < IR-SHELF-LIFE-DAYS
059300             MOVE "S" TO FRESH-STATUS-CODE
059400         ELSE
059500             MOVE "E" TO FRESH-STATUS-CODE.
059600 420-EXIT.
059700     EXIT.
059800
059900 430-COUNT-FOOD-GROUP.
060000     MOVE "430-COUNT-FOOD-GROUP" TO PARA-NAME.
060100     IF IR-INGR-NAME = SPACES
060200         GO TO 430-EXIT.
060300
060400     MOVE IR-INGR-NAME TO WS-CONVERT-FLD.
060500     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
060600
060700     SET FC-ROW-IDX TO 1.
060800     SEARCH FC-TABLE-ROW
060900         AT END
061000             GO TO 430-EXIT
061100         WHEN FC-T-FOOD-NAME(FC-ROW-IDX) = WS-CONVERT-FLD
061200             CONTINUE
061300     END-SEARCH.
061400
061500     MOVE FC-T-FOOD-GROUP(FC-ROW-IDX) TO WS-CONVERT-FLD.
061600     PERFORM 700-CONVERT-UPPER THRU 700-EXIT.
061700     MOVE WS-CONVERT-FLD(1:10) TO WS-FOOD-GROUP-HOLD.
061800
061900     EVALUATE TRUE
062000         WHEN WS-FOOD-GROUP-HOLD(1:7)  = "PROTEIN"
062100             ADD 1 TO GRP-PROTEIN-O
062200         WHEN WS-FOOD-GROUP-HOLD(1:4)  = "CARB"
062300             ADD 1 TO GRP-CARBS-O
062400         WHEN WS-FOOD-GROUP-HOLD(1:3)  = "FAT"
062500             ADD 1 TO GRP-FATS-O
062600         WHEN WS-FOOD-GROUP-HOLD(1:6)  = "VEGGIE"
062700             ADD 1 TO GRP-VEGGIES-O
062800         WHEN WS-FOOD-GROUP-HOLD(1:9)  = "VEGETABLE"
062900             ADD 1 TO GRP-VEGGIES-O
063000         WHEN WS-FOOD-GROUP-HOLD(1:5)  = "FRUIT"
063100             ADD 1 TO GRP-FRUITS-O
063200         WHEN OTHER
063300             CONTINUE
063400     END-EVALUATE.
063500
063600     IF FC-T-FIBER-100G(FC-ROW-IDX) > 0
063700         ADD 1 TO GRP-FIBER-O.
063800 430-EXIT.
063900     EXIT.
064000
064100 500-BUILD-RECOMMEND.
064200     MOVE "500-BUILD-RECOMMEND" TO PARA-NAME.
064300     MOVE 0 TO MSG-COUNT.
064400
064500     IF WS-PROTEIN-ALL < 40
064600         ADD 1 TO LOWPROT-COUNT-RUN
064700         SET MSG-IDX TO MSG-COUNT
064800         ADD 1 TO MSG-COUNT
064900         SET MSG-IDX TO MSG-COUNT
065000         MOVE "You may need more protein - consider chicken"
065100             TO MSG-TABLE-TEXT(MSG-IDX).
065200
065300     IF PR-HEALTH-GOAL = "LOSE_WEIGHT"
065400         ADD 1 TO MSG-COUNT
065500         SET MSG-IDX TO MSG-COUNT
065600         MOVE "Add more low-calorie vegetables like broccoli"
065700             TO MSG-TABLE-TEXT(MSG-IDX).
065800
065900     IF PR-HEALTH-GOAL = "GAIN_MUSCLE"
066000         ADD 1 TO MSG-COUNT
066100         SET MSG-IDX TO MSG-COUNT
066200         MOVE "Increase protein intake and add complex carbs"
066300             TO MSG-TABLE-TEXT(MSG-IDX).
066400
066500     IF EXPIRED-COUNT-USER > 0
066600         ADD 1 TO MSG-COUNT
066700         SET MSG-IDX TO MSG-COUNT
066800         MOVE "Some ingredients may be expired - check them"
066900             TO MSG-TABLE-TEXT(MSG-IDX).
067000
067100     IF USESOON-COUNT-USER > 0
067200         ADD 1 TO MSG-COUNT
067300         SET MSG-IDX TO MSG-COUNT
067400         MOVE "You have ingredients that should be used soon"
067500             TO MSG-TABLE-TEXT(MSG-IDX).
067600 500-EXIT.
067700     EXIT.
067800
067900 520-BUILD-SHOPLIST.
068000     MOVE "520-BUILD-SHOPLIST" TO PARA-NAME.
068100     MOVE 0 TO SHOP-COUNT.
068200     MOVE "N" TO WS-DIET-IS-PLANT-SW, WS-DIET-IS-KETO-SW.
068300
068400     IF PR-DIET-TYPE = "VEGAN" OR PR-DIET-TYPE = "VEGETARIAN"
068500         MOVE "Y" TO WS-DIET-IS-PLANT-SW.
068600     IF PR-DIET-TYPE = "KETO"
068700         MOVE "Y" TO WS-DIET-IS-KETO-SW.
068800
068900     IF WS-PROTEIN-FRESH < 40
069000         IF DIET-IS-PLANT-BASED
069100             ADD 1 TO SHOP-COUNT
069200             SET SHOP-IDX TO SHOP-COUNT
069300             MOVE "Tofu" TO SHOP-TABLE-ITEM(SHOP-IDX)
069400             MOVE "Plant-based high protein"
069500                 TO SHOP-TABLE-REASON(SHOP-IDX)
069600             ADD 1 TO SHOP-COUNT
069700             SET SHOP-IDX TO SHOP-COUNT
069800             MOVE "Chickpeas" TO SHOP-TABLE-ITEM(SHOP-IDX)
069900             MOVE "Plant-based protein + fiber"
070000                 TO SHOP-TABLE-REASON(SHOP-IDX)
070100         ELSE
070200             ADD 1 TO SHOP-COUNT
070300             SET SHOP-IDX TO SHOP-COUNT
070400             MOVE "Chicken breast" TO SHOP-TABLE-ITEM(SHOP-IDX)
070500             MOVE "Low current protein intake"
070600                 TO SHOP-TABLE-REASON(SHOP-IDX)
070700             ADD 1 TO SHOP-COUNT
070800             SET SHOP-IDX TO SHOP-COUNT
070900             MOVE "Greek yogurt" TO SHOP-TABLE-ITEM(SHOP-IDX)
071000             MOVE "Good high-protein snack"
071100                 TO SHOP-TABLE-REASON(SHOP-IDX).
071200
071300     IF DIET-IS-KETO
071400         ADD 1 TO SHOP-COUNT
071500         SET SHOP-IDX TO SHOP-COUNT
071600         MOVE "Avocado" TO SHOP-TABLE-ITEM(SHOP-IDX)
071700         MOVE "Healthy fats for keto"
071800             TO SHOP-TABLE-REASON(SHOP-IDX)
071900         ADD 1 TO SHOP-COUNT
072000         SET SHOP-IDX TO SHOP-COUNT
072100         MOVE "Olive oil" TO SHOP-TABLE-ITEM(SHOP-IDX)
072200         MOVE "Healthy fats for keto"
072300             TO SHOP-TABLE-REASON(SHOP-IDX)
072400     ELSE
072500         ADD 1 TO SHOP-COUNT
072600         SET SHOP-IDX TO SHOP-COUNT
072700         MOVE "Broccoli" TO SHOP-TABLE-ITEM(SHOP-IDX)
072800         MOVE "Add more vegetables for fiber"
072900             TO SHOP-TABLE-REASON(SHOP-IDX).
073000
073100* CALL OUT TO FOODSUGG FOR THE TWO GAPS WE ALREADY KNOW ABOUT -
073200* 051493 LMQ
073300     IF WS-PROTEIN-FRESH < 40
073400         MOVE "PROTEIN" TO FSL-REQ-GAP
073500         MOVE PR-DIET-TYPE TO FSL-REQ-DIET
073600         CALL "FOODSUGG" USING FOODSUGG-LINKAGE
073700         PERFORM 530-APPEND-SUGGESTIONS THRU 530-EXIT.
073800
073900     IF GRP-FIBER-O = 0
074000         MOVE "FIBER" TO FSL-REQ-GAP
074100         MOVE PR-DIET-TYPE TO FSL-REQ-DIET
074200         CALL "FOODSUGG" USING FOODSUGG-LINKAGE
074300         PERFORM 530-APPEND-SUGGESTIONS THRU 530-EXIT.
074400 520-EXIT.
074500     EXIT.
074600
074700 530-APPEND-SUGGESTIONS.
074800     MOVE "530-APPEND-SUGGESTIONS" TO PARA-NAME.
074900     MOVE 1 TO ROW-SUB.
075000     PERFORM 540-APPEND-ONE-SUGGESTION THRU 540-EXIT
075100         VARYING ROW-SUB FROM 1 BY 1
075200         UNTIL ROW-SUB > FSL-RESP-COUNT
075300            OR SHOP-COUNT >= SHOP-TABLE-MAX.
075400 530-EXIT.
075500     EXIT.
075600
075700 540-APPEND-ONE-SUGGESTION.
075800     ADD 1 TO SHOP-COUNT.
075900     SET SHOP-IDX TO SHOP-COUNT.
076000     MOVE FSL-RESP-FOOD-NAME(ROW-SUB) TO SHOP-TABLE-ITEM(SHOP-IDX).
076100     MOVE FSL-RESP-REASON(ROW-SUB)
076200         TO SHOP-TABLE-REASON(SHOP-IDX).
076300 540-EXIT.
076400     EXIT.
076500
076600 600-WRITE-NUTR-SECTION.
076700     MOVE "600-WRITE-NUTR-SECTION" TO PARA-NAME.
076800     PERFORM 610-WRITE-HDR    THRU 610-EXIT.
076900     PERFORM 620-WRITE-TARGETS THRU 620-EXIT.
077000     PERFORM 630-WRITE-GROUPS THRU 630-EXIT.
077100     PERFORM 640-WRITE-MSGS   THRU 640-EXIT.
077200     PERFORM 650-WRITE-SHOP   THRU 650-EXIT.
077300     WRITE RPT-REC FROM WS-BLANK-LINE.
077400 600-EXIT.
077500     EXIT.
077600
077700 610-WRITE-HDR.
077800     MOVE "610-WRITE-HDR" TO PARA-NAME.
077900     MOVE PR-USER-ID        TO HDR-USER-ID-O.
078000     MOVE PR-HEALTH-GOAL    TO HDR-GOAL-O.
078100     MOVE PR-DIET-TYPE      TO HDR-DIET-O.
078200     MOVE PR-ACTIVITY-LEVEL TO HDR-ACTIVITY-O.
078300     WRITE RPT-REC FROM WS-HDR-REC
078400         AFTER ADVANCING 1.
078500 610-EXIT.
078600     EXIT.
078700
078800 620-WRITE-TARGETS.
078900     MOVE "620-WRITE-TARGETS" TO PARA-NAME.
079000     WRITE RPT-REC FROM WS-TARGET-HDR-REC
079100         AFTER ADVANCING 1.
079200*
079300* ROUND TO ONE DECIMAL, HALF AWAY FROM ZERO, BEFORE THE MOVE TO
079400* THE EDITED FIELD - A PLAIN MOVE OUT OF THE FOUR-DECIMAL WORK
079500* FIELD ONLY TRUNCATES.  110503 MM
079600     COMPUTE WS-CALORIES-TGT-R ROUNDED = WS-CALORIES-TGT.
079700     COMPUTE WS-PROTEIN-TGT-R  ROUNDED = WS-PROTEIN-TGT.
079800     COMPUTE WS-CARB-TGT-R     ROUNDED = WS-CARB-TGT.
079900     COMPUTE WS-FAT-TGT-R      ROUNDED = WS-FAT-TGT.
080000     COMPUTE WS-BMI-R          ROUNDED = WS-BMI.
080100     MOVE WS-CALORIES-TGT-R TO TGT-CALORIES-O.
080200     MOVE WS-PROTEIN-TGT-R  TO TGT-PROTEIN-O.
080300     MOVE WS-CARB-TGT-R     TO TGT-CARBS-O.
080400     MOVE WS-FAT-TGT-R      TO TGT-FATS-O.
080500     MOVE WS-BMI-R          TO TGT-BMI-O.
080600     WRITE RPT-REC FROM WS-TARGET-REC
080700         AFTER ADVANCING 1.
080800 620-EXIT.
080900     EXIT.
081000
081100 630-WRITE-GROUPS.
081200     MOVE "630-WRITE-GROUPS" TO PARA-NAME.
081300     WRITE RPT-REC FROM WS-GROUP-HDR-REC
081400         AFTER ADVANCING 1.
081500     WRITE RPT-REC FROM WS-GROUP-REC
081600         AFTER ADVANCING 1.
081700 630-EXIT.
081800     EXIT.
081900
082000 640-WRITE-MSGS.
082100     MOVE "640-WRITE-MSGS" TO PARA-NAME.
082200     IF MSG-COUNT = 0
082300         GO TO 640-EXIT.
082400     PERFORM 645-WRITE-ONE-MSG THRU 645-EXIT
082500         VARYING MSG-IDX FROM 1 BY 1 UNTIL MSG-IDX > MSG-COUNT.
082600 640-EXIT.
082700     EXIT.
082800
082900 645-WRITE-ONE-MSG.
083000     MOVE MSG-TABLE-TEXT(MSG-IDX) TO MSG-TEXT-O.
083100     WRITE RPT-REC FROM WS-MSG-REC
083200         AFTER ADVANCING 1.
083300 645-EXIT.
083400     EXIT.
083500
083600 650-WRITE-SHOP.
083700     MOVE "650-WRITE-SHOP" TO PARA-NAME.
083800     IF SHOP-COUNT = 0
083900         GO TO 650-EXIT.
084000     PERFORM 655-WRITE-ONE-SHOP THRU 655-EXIT
084100         VARYING SHOP-IDX FROM 1 BY 1 UNTIL SHOP-IDX > SHOP-COUNT.
084200 650-EXIT.
084300     EXIT.
084400
084500 655-WRITE-ONE-SHOP.
084600     MOVE SHOP-TABLE-ITEM(SHOP-IDX)   TO SHOP-ITEM-O.
084700     MOVE SHOP-TABLE-REASON(SHOP-IDX) TO SHOP-REASON-O.
084800     WRITE RPT-REC FROM WS-SHOP-REC
084900         AFTER ADVANCING 1.
085000 655-EXIT.
085100     EXIT.
085200
085300* CASE-FOLD UTILITY - CONVERTS WS-CONVERT-FLD TO UPPERCASE IN
085400* PLACE.  NO FUNCTION UPPER-CASE - INSPECT...CONVERTING ONLY.
085500 700-CONVERT-UPPER.
085600     MOVE "700-CONVERT-UPPER" TO PARA-NAME.
085700     INSPECT WS-CONVERT-FLD
085800         CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
085900 700-EXIT.
086000     EXIT.
086100
086200 800-OPEN-FILES.
086300     MOVE "800-OPEN-FILES" TO PARA-NAME.
086400     OPEN INPUT PROFILE-FILE, INGREDIENT-FILE, FOODCAT-FILE.
086500     OPEN OUTPUT NUTR-RPT, SYSOUT.
086600 800-EXIT.
086700     EXIT.
086800
086900 850-CLOSE-FILES.
087000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
087100     CLOSE PROFILE-FILE, INGREDIENT-FILE, FOODCAT-FILE,
087200           NUTR-RPT, SYSOUT.
087300 850-EXIT.
087400     EXIT.
087500
087600 900-READ-PROFILE.
087700     MOVE "900-READ-PROFILE" TO PARA-NAME.
087800     READ PROFILE-FILE INTO PROFILE-REC
087900         AT END MOVE "N" TO MORE-PROFILE-SW
088000         GO TO 900-EXIT
088100     END-READ.
088200 900-EXIT.
088300     EXIT.
088400
088500 920-READ-INGREDIENT.
088600     MOVE "920-READ-INGREDIENT" TO PARA-NAME.
088700     READ INGREDIENT-FILE INTO INGREDIENT-REC
088800         AT END MOVE "N" TO MORE-INGR-SW
088900         GO TO 920-EXIT
089000     END-READ.
089100 920-EXIT.
089200     EXIT.
089300
089400 999-CLEANUP.
089500     MOVE "999-CLEANUP" TO PARA-NAME.
089600     MOVE PROFILES-READ      TO TOT-PROFILES-O.
089700     MOVE INGREDIENTS-READ   TO TOT-INGR-O.
089800     MOVE EXPIRED-COUNT-RUN  TO TOT-EXPIRED-O.
089900     MOVE LOWPROT-COUNT-RUN  TO TOT-LOWPROT-O.
090000     WRITE RPT-REC FROM WS-TOTALS-REC
090100         AFTER ADVANCING 2.
090200
090300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
090400
090500     DISPLAY "** PROFILES PROCESSED **".
090600     DISPLAY PROFILES-READ.
090700     DISPLAY "** INGREDIENTS READ **".
090800     DISPLAY INGREDIENTS-READ.
090900     DISPLAY "******** NORMAL END OF JOB NUTRRPT ********".
091000 999-EXIT.
091100     EXIT.
091200
091300 1000-ABEND-RTN.
091400     WRITE SYSOUT-REC FROM ABEND-REC.
091500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091600     DISPLAY "*** ABNORMAL END OF JOB-NUTRRPT ***" UPON CONSOLE.
091700     DIVIDE ZERO-VAL INTO ONE-VAL.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STORERPT.
000300 AUTHOR. RICK POHL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/22/91.
000600 DATE-COMPILED. 08/22/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* STORERPT  -  STORE RECOMMENDATION REPORT
001100*
001200* LOADS STORE-FILE AND STORE-PRICE-FILE INTO TABLES ONCE, THEN
001300* FOR EACH STORE-REQUEST-FILE RECORD PRICES THE NEEDED-ITEM LIST
001400* AT EVERY STORE (CALLING STOREPRC), MEASURES THE DISTANCE FROM
001500* THE USER TO EVERY STORE (CALLING HAVERSN), NORMALIZES PRICE
001600* AND DISTANCE ACROSS THE CANDIDATE STORES, SCORES AND RANKS
001700* THEM, AND WRITES THE STORE REPORT.
001800*
001900* CHANGE LOG
002000* ----------
002100* 082291 RPK  ORIGINAL PROGRAM
002200* 041292 RPK  ADDED THE MIN/MAX PASS FOR NORMALIZATION - FIRST
002300*             CUT JUST RANKED ON RAW PRICE, NUTRITIONIST WANTED
002400*             DISTANCE WEIGHTED IN TOO
002500* 110393 LMQ  BUBBLE SORT REPLACED THE OLD INSERTION SORT, WAS
002600*             MISPLACING TIED SCORES
002700* 990118 LMQ  Y2K - NO DATE FIELDS IN THIS PROGRAM, SIGNED OFF
002800*             PER THE SHOP-WIDE Y2K SWEEP ANYWAY
002900* 061599 MM   GUARDED AGAINST A ONE-STORE REQUEST - MIN AND MAX
003000*             WERE COMING OUT EQUAL AND SCORE DIVIDED BY ZERO
003100* 092402 MM   FLAGS COLUMN ADDED (BEST/CHEAPEST/CLOSEST) PER
003200*             NUTRITIONIST REQUEST ON THE SUMMARY LINES
003300* 082904 MM   100-MAINLINE WAS SKIPPING SCORING WHENEVER A
003400*             REQUEST HAD NO NEEDED ITEMS, SO THE REPORT SECTION
003500*             CAME OUT BLANK - NOW ONLY SKIPS WHEN THE STORE
003600*             TABLE ITSELF IS EMPTY
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT STORE-FILE
005300     ASSIGN TO UT-S-STORE
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS STCODE.
005600
005700     SELECT STORE-PRICE-FILE
005800     ASSIGN TO UT-S-STPRICE
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS SPCODE.
006100
006200     SELECT STORE-REQ-FILE
006300     ASSIGN TO UT-S-STOREREQ
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS SRCODE.
006600
006700     SELECT STORE-RPT
006800     ASSIGN TO UT-S-STORERPT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** GROCERY STORE MASTER - SEE STORMSTR
008300 FD  STORE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 46 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS STORE-FD-REC.
008900 01  STORE-FD-REC  PIC X(46).
009000
009100****** STORE/FOOD PRICE QUOTES - SEE STORPRIC
009200 FD  STORE-PRICE-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 38 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS STORE-PRICE-FD-REC.
009800 01  STORE-PRICE-FD-REC  PIC X(38).
009900
010000****** ONE ROW PER SHOPPING-LIST LOOKUP - SEE STORREQ
010100 FD  STORE-REQ-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 220 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS STORE-REQ-FD-REC.
010700 01  STORE-REQ-FD-REC  PIC X(220).
010800
010900 FD  STORE-RPT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 132 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RPT-REC.
011500 01  RPT-REC  PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  STCODE                  PIC X(2).
012100         88 CODE-READ-ST       VALUE SPACES.
012200         88 NO-MORE-ST         VALUE "10".
012300     05  SPCODE                  PIC X(2).
012400         88 CODE-READ-SP       VALUE SPACES.
012500         88 NO-MORE-SP         VALUE "10".
012600     05  SRCODE                  PIC X(2).
012700         88 CODE-READ-SR       VALUE SPACES.
012800         88 NO-MORE-SR         VALUE "10".
012900     05  OFCODE                  PIC X(2).
013000         88 CODE-WRITE         VALUE SPACES.
013100     05  FILLER                  PIC X(02).
013200
013300     COPY STORMSTR.
013400     COPY STORPRIC.
013500     COPY STORREQ.
013600
013700 01  WS-RPT-HDR-REC.
013800     05  FILLER     PIC X(132) VALUE
013900         "STORE-NAME            TOTAL-PRICE  DISTANCE-KM".
014000
014100 01  WS-RPT-HDR2-REC.
014200     05  FILLER     PIC X(132) VALUE
014300         "                      NORM-PRICE  NORM-DIST  SCORE  FLAGS".
014400
014500 01  WS-DETAIL-REC.
014600     05  FILLER                  PIC X(1) VALUE SPACES.
014700     05  DTL-STORE-NAME-O        PIC X(20).
014800     05  FILLER                  PIC X(2) VALUE SPACES.
014900     05  DTL-TOTAL-PRICE-O       PIC $$$9.99.
015000     05  FILLER                  PIC X(2) VALUE SPACES.
015100     05  DTL-DISTANCE-O          PIC ZZ9.99.
015200     05  FILLER                  PIC X(4) VALUE SPACES.
015300     05  DTL-NORM-PRICE-O        PIC 9.999.
015400     05  FILLER                  PIC X(3) VALUE SPACES.
015500     05  DTL-NORM-DIST-O         PIC 9.999.
015600     05  FILLER                  PIC X(3) VALUE SPACES.
015700     05  DTL-SCORE-O             PIC 9.999.
015800     05  FILLER                  PIC X(3) VALUE SPACES.
015900     05  DTL-FLAGS-O             PIC X(24).
016000     05  FILLER                  PIC X(50) VALUE SPACES.
016100
016200 01  WS-SUMM-REC.
016300     05  FILLER                  PIC X(2) VALUE SPACES.
016400     05  SUMM-LABEL-O            PIC X(18).
016500     05  SUMM-STORE-NAME-O       PIC X(20).
016600     05  FILLER                  PIC X(92) VALUE SPACES.
016700
016800 01  WS-BLANK-LINE.
016900     05  FILLER     PIC X(132) VALUE SPACES.
017000
017100 01  WS-FLAGS-HOLD.
017200     05  WS-FLAGS-TEXT            PIC X(24).
017300
017400* SCORE TABLE - ONE ROW PER CANDIDATE STORE FOR THE REQUEST
017500* CURRENTLY BEING PROCESSED.  RANKED IN PLACE BY 500-RANK-STORES
017600 01  SCORE-TABLE-CONTROL.
017700     05  SCR-TABLE-COUNT          PIC 9(04) COMP.
017800     05  FILLER                   PIC X(04) VALUE SPACES.
017900
018000 01  SCORE-TABLE.
018100     05  SCR-TABLE-ROW            OCCURS 500 TIMES
018200                                   INDEXED BY SCR-ROW-IDX.
018300         10  SCR-STORE-ID         PIC X(12).
018400         10  SCR-STORE-NAME       PIC X(20).
018500         10  SCR-TOTAL-PRICE      PIC S9(05)V99 COMP-3.
018600         10  SCR-DISTANCE-KM      PIC S9(05)V99 COMP-3.
018700         10  SCR-NORM-PRICE       PIC S9(01)V999 COMP-3.
018800         10  SCR-NORM-DIST        PIC S9(01)V999 COMP-3.
018900         10  SCR-SCORE            PIC S9(01)V999 COMP-3.
019000         10  FILLER               PIC X(02).
019100
019200* FLAT VIEW OF ONE SCORE-TABLE ROW, USED BY THE BUBBLE-SORT SWAP
019300* SO WE MOVE THE WHOLE ROW IN ONE SHOT - 110393 LMQ
019400 01  WS-SWAP-HOLD.
019500     05  WS-SWAP-ROW              PIC X(64).
019600     05  FILLER                   PIC X(04) VALUE SPACES.
019700
019800 01  MINMAX-WORK-FIELDS.
019900     05  WS-MIN-PRICE             PIC S9(05)V99 COMP-3.
020000     05  WS-MAX-PRICE             PIC S9(05)V99 COMP-3.
020100     05  WS-MIN-DIST              PIC S9(05)V99 COMP-3.
020200     05  WS-MAX-DIST              PIC S9(05)V99 COMP-3.
020300     05  FILLER                   PIC X(04) VALUE SPACES.
020400
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  REQUESTS-READ           PIC 9(7) COMP.
020700     05  WS-BUBBLE-I              PIC 9(04) COMP.
020800     05  WS-BUBBLE-J              PIC 9(04) COMP.
020900     05  WS-BEST-IDX              PIC 9(04) COMP.
021000     05  WS-CHEAPEST-IDX          PIC 9(04) COMP.
021100     05  WS-CLOSEST-IDX           PIC 9(04) COMP.
021200     05  FILLER                  PIC X(02).
021300
021400* LINKAGE WORK AREAS - BUILT HERE, PASSED BY REFERENCE
021500 01  STOREPRC-LINKAGE.
021600     05  SPL-STORE-ID             PIC X(12).
021700     05  SPL-NEEDED-COUNT         PIC 9(02).
021800     05  SPL-NEEDED-ITEM          OCCURS 10 TIMES PIC X(20).
021900     05  SPL-TOTAL-PRICE          PIC 9(05)V99.
022000     05  SPL-RETURN-CD            PIC S9(04) COMP.
022100     05  FILLER                   PIC X(02) VALUE SPACES.
022200
022300 01  HAVERSN-LINKAGE.
022400     05  HVN-LAT1                 PIC S9(03)V9(04).
022500     05  HVN-LNG1                 PIC S9(03)V9(04).
022600     05  HVN-LAT2                 PIC S9(03)V9(04).
022700     05  HVN-LNG2                 PIC S9(03)V9(04).
022800     05  HVN-DISTANCE-KM          PIC 9(05)V99.
022900     05  HVN-RETURN-CD            PIC S9(04) COMP.
023000     05  FILLER                   PIC X(02) VALUE SPACES.
023100
023200 01  FLAGS-AND-SWITCHES.
023300     05  MORE-REQUEST-SW          PIC X(01) VALUE "Y".
023400         88 NO-MORE-REQUESTS      VALUE "N".
023500         88 MORE-REQUESTS         VALUE "Y".
023600     05  FIRST-ROW-SW             PIC X(01).
023700         88 IS-FIRST-ROW          VALUE "Y".
023800     05  SWAP-MADE-SW             PIC X(01).
023900         88 A-SWAP-WAS-MADE       VALUE "Y".
024000     05  FILLER                  PIC X(01).
024100
024200 COPY ABNDREC.
024300
024400 PROCEDURE DIVISION.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 100-MAINLINE THRU 100-EXIT
024700             UNTIL NO-MORE-REQUESTS.
024800     PERFORM 999-CLEANUP THRU 999-EXIT.
024900     MOVE +0 TO RETURN-CODE.
025000     GOBACK.
025100
025200 000-HOUSEKEEPING.
025300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400     DISPLAY "******** BEGIN JOB STORERPT ********".
025500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025700     PERFORM 120-LOAD-STORE-TABLE THRU 120-EXIT.
025800     PERFORM 130-LOAD-PRICE-TABLE THRU 130-EXIT.
025900     PERFORM 940-READ-REQUEST THRU 940-EXIT.
026000
026100     IF NO-MORE-REQUESTS
026200         MOVE "EMPTY STORE-REQUEST INPUT FILE" TO ABEND-REASON
026300         GO TO 1000-ABEND-RTN.
026400 000-EXIT.
026500     EXIT.
026600
026700 120-LOAD-STORE-TABLE.
026800     MOVE "120-LOAD-STORE-TABLE" TO PARA-NAME.
026900     MOVE 0 TO ST-TABLE-COUNT.
027000     PERFORM 121-LOAD-ONE-STORE THRU 121-EXIT
027100         UNTIL NO-MORE-ST OR ST-TABLE-COUNT >= ST-TABLE-MAX.
027200 120-EXIT.
027300     EXIT.
027400
027500 121-LOAD-ONE-STORE.
027600     MOVE "121-LOAD-ONE-STORE" TO PARA-NAME.
027700     READ STORE-FILE INTO STORE-REC
027800         AT END
027900         MOVE "10" TO STCODE
028000         GO TO 121-EXIT
028100     END-READ.
028200     ADD 1 TO ST-TABLE-COUNT.
028300     MOVE STORE-REC TO ST-TABLE-ROW(ST-TABLE-COUNT).
028400 121-EXIT.
028500     EXIT.
028600
028700 130-LOAD-PRICE-TABLE.
028800     MOVE "130-LOAD-PRICE-TABLE" TO PARA-NAME.
028900     MOVE 0 TO SP-TABLE-COUNT.
029000     PERFORM 131-LOAD-ONE-PRICE THRU 131-EXIT
029100         UNTIL NO-MORE-SP OR SP-TABLE-COUNT >= SP-TABLE-MAX.
029200 130-EXIT.
029300     EXIT.
029400
029500 131-LOAD-ONE-PRICE.
029600     MOVE "131-LOAD-ONE-PRICE" TO PARA-NAME.
029700     READ STORE-PRICE-FILE INTO STORE-PRICE-REC
029800         AT END
029900         MOVE "10" TO SPCODE
030000         GO TO 131-EXIT
030100     END-READ.
030200     ADD 1 TO SP-TABLE-COUNT.
030300     MOVE STORE-PRICE-REC TO SP-TABLE-ROW(SP-TABLE-COUNT).
030400 131-EXIT.
030500     EXIT.
030600
030700 100-MAINLINE.
030800     MOVE "100-MAINLINE" TO PARA-NAME.
030900*
031000* A REQUEST WITH NO NEEDED ITEMS STILL GETS SCORED ON DISTANCE
031100* ALONE - STOREPRC RETURNS $0.00 FOR AN EMPTY NEEDED-ITEM LIST,
031200* SO EVERY STORE STAYS IN THE RANKING.  ONLY SKIP SCORING WHEN
031300* THE STORE TABLE ITSELF IS EMPTY - WE WERE TREATING "NOTHING TO
031400* SHOP FOR" THE SAME AS "NO STORES TO SCORE."  082904 MM
031500     IF ST-TABLE-COUNT = 0
031600         MOVE 0 TO SCR-TABLE-COUNT
031700     ELSE
031800         PERFORM 200-SCORE-ALL-STORES THRU 200-EXIT
031900         PERFORM 400-FIND-MINMAX      THRU 400-EXIT
032000         PERFORM 450-NORMALIZE-SCORE  THRU 450-EXIT
032100         PERFORM 500-RANK-STORES      THRU 500-EXIT.
032200
032300     PERFORM 600-WRITE-STORE-RPT THRU 600-EXIT.
032400
032500     ADD 1 TO REQUESTS-READ.
032600     PERFORM 940-READ-REQUEST THRU 940-EXIT.
032700 100-EXIT.
032800     EXIT.
032900
033000 200-SCORE-ALL-STORES.
033100     MOVE "200-SCORE-ALL-STORES" TO PARA-NAME.
033200     MOVE 0 TO SCR-TABLE-COUNT.
033300     PERFORM 210-SCORE-ONE-STORE THRU 210-EXIT
033400         VARYING ST-ROW-IDX FROM 1 BY 1
033500         UNTIL ST-ROW-IDX > ST-TABLE-COUNT.
033600 200-EXIT.
033700     EXIT.
033800
033900 210-SCORE-ONE-STORE.
034000     ADD 1 TO SCR-TABLE-COUNT.
034100     SET SCR-ROW-IDX TO SCR-TABLE-COUNT.
034200     MOVE ST-T-STORE-ID(ST-ROW-IDX)   TO SCR-STORE-ID(SCR-ROW-IDX).
034300     MOVE ST-T-STORE-NAME(ST-ROW-IDX) TO SCR-STORE-NAME(SCR-ROW-IDX).
034400
034500     PERFORM 300-PRICE-STORE THRU 300-EXIT.
034600     PERFORM 350-DISTANCE-STORE THRU 350-EXIT.
034700 210-EXIT.
034800     EXIT.
034900
035000 300-PRICE-STORE.
035100     MOVE "300-PRICE-STORE" TO PARA-NAME.
035200     MOVE ST-T-STORE-ID(ST-ROW-IDX) TO SPL-STORE-ID.
035300     MOVE SR-NEEDED-ITEM-COUNT TO SPL-NEEDED-COUNT.
035400     MOVE SR-NEEDED-ITEM-TBL(1) TO SPL-NEEDED-ITEM(1).
035500     MOVE SR-NEEDED-ITEM-TBL(2) TO SPL-NEEDED-ITEM(2).
035600     MOVE SR-NEEDED-ITEM-TBL(3) TO SPL-NEEDED-ITEM(3).
035700     MOVE SR-NEEDED-ITEM-TBL(4) TO SPL-NEEDED-ITEM(4).
035800     MOVE SR-NEEDED-ITEM-TBL(5) TO SPL-NEEDED-ITEM(5).
035900     MOVE SR-NEEDED-ITEM-TBL(6) TO SPL-NEEDED-ITEM(6).
036000     MOVE SR-NEEDED-ITEM-TBL(7) TO SPL-NEEDED-ITEM(7).
036100     MOVE SR-NEEDED-ITEM-TBL(8) TO SPL-NEEDED-ITEM(8).
036200     MOVE SR-NEEDED-ITEM-TBL(9) TO SPL-NEEDED-ITEM(9).
036300     MOVE SR-NEEDED-ITEM-TBL(10) TO SPL-NEEDED-ITEM(10).
036400
036500     CALL "STOREPRC" USING STOREPRC-LINKAGE, SP-TABLE-CONTROL,
036600                            SP-TABLE.
036700
036800     MOVE SPL-TOTAL-PRICE TO SCR-TOTAL-PRICE(SCR-ROW-IDX).
036900 300-EXIT.
037000     EXIT.
037100
037200 350-DISTANCE-STORE.
037300     MOVE "350-DISTANCE-STORE" TO PARA-NAME.
037400     MOVE SR-USER-LAT TO HVN-LAT1.
037500     MOVE SR-USER-LNG TO HVN-LNG1.
037600     MOVE ST-T-LATITUDE(ST-ROW-IDX)  TO HVN-LAT2.
037700     MOVE ST-T-LONGITUDE(ST-ROW-IDX) TO HVN-LNG2.
037800
037900     CALL "HAVERSN" USING HAVERSN-LINKAGE.
038000
038100     MOVE HVN-DISTANCE-KM TO SCR-DISTANCE-KM(SCR-ROW-IDX).
038200 350-EXIT.
038300     EXIT.
038400
038500 400-FIND-MINMAX.
038600     MOVE "400-FIND-MINMAX" TO PARA-NAME.
038700     MOVE SCR-TOTAL-PRICE(1) TO WS-MIN-PRICE, WS-MAX-PRICE.
038800     MOVE SCR-DISTANCE-KM(1) TO WS-MIN-DIST,  WS-MAX-DIST.
038900
039000     PERFORM 410-TEST-ONE-MINMAX THRU 410-EXIT
039100         VARYING SCR-ROW-IDX FROM 2 BY 1
039200         UNTIL SCR-ROW-IDX > SCR-TABLE-COUNT.
039300 400-EXIT.
039400     EXIT.
039500
039600 410-TEST-ONE-MINMAX.
039700     IF SCR-TOTAL-PRICE(SCR-ROW-IDX) < WS-MIN-PRICE
039800         MOVE SCR-TOTAL-PRICE(SCR-ROW-IDX) TO WS-MIN-PRICE.
039900     IF SCR-TOTAL-PRICE(SCR-ROW-IDX) > WS-MAX-PRICE
040000         MOVE SCR-TOTAL-PRICE(SCR-ROW-IDX) TO WS-MAX-PRICE.
040100     IF SCR-DISTANCE-KM(SCR-ROW-IDX) < WS-MIN-DIST
040200         MOVE SCR-DISTANCE-KM(SCR-ROW-IDX) TO WS-MIN-DIST.
040300     IF SCR-DISTANCE-KM(SCR-ROW-IDX) > WS-MAX-DIST
040400         MOVE SCR-DISTANCE-KM(SCR-ROW-IDX) TO WS-MAX-DIST.
040500 410-EXIT.
040600     EXIT.
040700
040800 450-NORMALIZE-SCORE.
040900     MOVE "450-NORMALIZE-SCORE" TO PARA-NAME.
041000     PERFORM 460-NORMALIZE-ONE-STORE THRU 460-EXIT
041100         VARYING SCR-ROW-IDX FROM 1 BY 1
041200         UNTIL SCR-ROW-IDX > SCR-TABLE-COUNT.
041300 450-EXIT.
041400     EXIT.
041500
041600 460-NORMALIZE-ONE-STORE.
041700     IF WS-MAX-PRICE = WS-MIN-PRICE
041800         MOVE 0 TO SCR-NORM-PRICE(SCR-ROW-IDX)
041900     ELSE
042000         COMPUTE SCR-NORM-PRICE(SCR-ROW-IDX) ROUNDED =
042100             (SCR-TOTAL-PRICE(SCR-ROW-IDX) - WS-MIN-PRICE)
042200             / (WS-MAX-PRICE - WS-MIN-PRICE).
042300
042400     IF WS-MAX-DIST = WS-MIN-DIST
042500         MOVE 0 TO SCR-NORM-DIST(SCR-ROW-IDX)
042600     ELSE
042700         COMPUTE SCR-NORM-DIST(SCR-ROW-IDX) ROUNDED =
042800             (SCR-DISTANCE-KM(SCR-ROW-IDX) - WS-MIN-DIST)
042900             / (WS-MAX-DIST - WS-MIN-DIST).
043000
043100     COMPUTE SCR-SCORE(SCR-ROW-IDX) ROUNDED =
043200         (0.5 * SCR-NORM-PRICE(SCR-ROW-IDX)) +
043300         (0.5 * SCR-NORM-DIST(SCR-ROW-IDX)).
043400 460-EXIT.
043500     EXIT.
043600
043700* BUBBLE SORT ON SCR-SCORE, ASCENDING.  SWAPS THE WHOLE TABLE
043800* ROW IN ONE MOVE VIA THE FLAT REDEFINITION - 110393 LMQ
043900 500-RANK-STORES.
044000     MOVE "500-RANK-STORES" TO PARA-NAME.
044100     IF SCR-TABLE-COUNT < 2
044200         GO TO 500-EXIT.
044300
044400     MOVE 1 TO WS-BUBBLE-I.
044500     PERFORM 510-BUBBLE-PASS THRU 510-EXIT
044600         UNTIL WS-BUBBLE-I > SCR-TABLE-COUNT.
044700 500-EXIT.
044800     EXIT.
044900
045000 510-BUBBLE-PASS.
045100     MOVE "N" TO SWAP-MADE-SW.
045200     MOVE 1 TO WS-BUBBLE-J.
045300
045400     PERFORM 520-BUBBLE-COMPARE THRU 520-EXIT
045500         UNTIL WS-BUBBLE-J >= SCR-TABLE-COUNT.
045600
045700     IF NOT A-SWAP-WAS-MADE
045800         MOVE SCR-TABLE-COUNT TO WS-BUBBLE-I.
045900
046000     ADD 1 TO WS-BUBBLE-I.
046100 510-EXIT.
046200     EXIT.
046300
046400 520-BUBBLE-COMPARE.
046500     IF SCR-SCORE(WS-BUBBLE-J) > SCR-SCORE(WS-BUBBLE-J + 1)
046600         SET SCR-ROW-IDX TO WS-BUBBLE-J
046700         MOVE SCR-TABLE-ROW(SCR-ROW-IDX) TO WS-SWAP-ROW
046800         SET SCR-ROW-IDX TO WS-BUBBLE-J
046900         ADD 1 TO SCR-ROW-IDX
047000         MOVE SCR-TABLE-ROW(SCR-ROW-IDX)
047100             TO SCR-TABLE-ROW(WS-BUBBLE-J)
047200         SET SCR-ROW-IDX TO WS-BUBBLE-J
047300         ADD 1 TO SCR-ROW-IDX
047400         MOVE WS-SWAP-ROW TO SCR-TABLE-ROW(SCR-ROW-IDX)
047500         MOVE "Y" TO SWAP-MADE-SW.
047600
047700     ADD 1 TO WS-BUBBLE-J.
047800 520-EXIT.
047900     EXIT.
048000
048100 600-WRITE-STORE-RPT.
048200     MOVE "600-WRITE-STORE-RPT" TO PARA-NAME.
048300     IF SCR-TABLE-COUNT = 0
048400         GO TO 600-EXIT.
048500
048600     WRITE RPT-REC FROM WS-RPT-HDR-REC
048700         AFTER ADVANCING NEXT-PAGE.
048800     WRITE RPT-REC FROM WS-RPT-HDR2-REC
048900         AFTER ADVANCING 1.
049000
049100     PERFORM 605-FIND-SUMMARY-IDXS THRU 605-EXIT.
049200
049300     PERFORM 610-WRITE-ONE-DETAIL THRU 610-EXIT
049400         VARYING SCR-ROW-IDX FROM 1 BY 1
049500         UNTIL SCR-ROW-IDX > SCR-TABLE-COUNT.
049600
049700     PERFORM 650-WRITE-SUMMARY THRU 650-EXIT.
049800     WRITE RPT-REC FROM WS-BLANK-LINE.
049900 600-EXIT.
050000     EXIT.
050100
050200 605-FIND-SUMMARY-IDXS.
050300     MOVE "605-FIND-SUMMARY-IDXS" TO PARA-NAME.
050400     MOVE 1 TO WS-BEST-IDX, WS-CHEAPEST-IDX, WS-CLOSEST-IDX.
050500     PERFORM 606-TEST-ONE-SUMMARY THRU 606-EXIT
050600         VARYING SCR-ROW-IDX FROM 2 BY 1
050700         UNTIL SCR-ROW-IDX > SCR-TABLE-COUNT.
050800 605-EXIT.
050900     EXIT.
051000
051100 606-TEST-ONE-SUMMARY.
051200     IF SCR-SCORE(SCR-ROW-IDX) < SCR-SCORE(WS-BEST-IDX)
051300         MOVE SCR-ROW-IDX TO WS-BEST-IDX.
051400     IF SCR-TOTAL-PRICE(SCR-ROW-IDX) <
051500        SCR-TOTAL-PRICE(WS-CHEAPEST-IDX)
051600         MOVE SCR-ROW-IDX TO WS-CHEAPEST-IDX.
051700     IF SCR-DISTANCE-KM(SCR-ROW-IDX) <
051800        SCR-DISTANCE-KM(WS-CLOSEST-IDX)
051900         MOVE SCR-ROW-IDX TO WS-CLOSEST-IDX.
052000 606-EXIT.
052100     EXIT.
052200
052300 610-WRITE-ONE-DETAIL.
052400     MOVE "610-WRITE-ONE-DETAIL" TO PARA-NAME.
052500     MOVE SCR-STORE-NAME(SCR-ROW-IDX) TO DTL-STORE-NAME-O.
052600     MOVE SCR-TOTAL-PRICE(SCR-ROW-IDX) TO DTL-TOTAL-PRICE-O.
052700     MOVE SCR-DISTANCE-KM(SCR-ROW-IDX) TO DTL-DISTANCE-O.
052800     MOVE SCR-NORM-PRICE(SCR-ROW-IDX)  TO DTL-NORM-PRICE-O.
052900     MOVE SCR-NORM-DIST(SCR-ROW-IDX)   TO DTL-NORM-DIST-O.
053000     MOVE SCR-SCORE(SCR-ROW-IDX)       TO DTL-SCORE-O.
053100     MOVE SPACES TO WS-FLAGS-TEXT.
053200
053300* FIXED COLUMNS INSTEAD OF STRINGING THE FLAGS TOGETHER - A
053400* STORE CAN CARRY ANY COMBINATION OF THE THREE - 092402 MM
053500     IF SCR-ROW-IDX = WS-BEST-IDX
053600         MOVE "BEST" TO WS-FLAGS-TEXT(1:4).
053700     IF SCR-ROW-IDX = WS-CHEAPEST-IDX
053800         MOVE "CHEAPEST" TO WS-FLAGS-TEXT(6:8).
053900     IF SCR-ROW-IDX = WS-CLOSEST-IDX
054000         MOVE "CLOSEST" TO WS-FLAGS-TEXT(15:7).
054100
054200     MOVE WS-FLAGS-TEXT TO DTL-FLAGS-O.
054300
054400     WRITE RPT-REC FROM WS-DETAIL-REC
054500         AFTER ADVANCING 1.
054600 610-EXIT.
054700     EXIT.
054800
054900 650-WRITE-SUMMARY.
055000     MOVE "650-WRITE-SUMMARY" TO PARA-NAME.
055100     MOVE "BEST OVERALL: " TO SUMM-LABEL-O.
055200     SET SCR-ROW-IDX TO WS-BEST-IDX.
055300     MOVE SCR-STORE-NAME(SCR-ROW-IDX) TO SUMM-STORE-NAME-O.
055400     WRITE RPT-REC FROM WS-SUMM-REC
055500         AFTER ADVANCING 2.
055600
055700     MOVE "CHEAPEST:     " TO SUMM-LABEL-O.
055800     SET SCR-ROW-IDX TO WS-CHEAPEST-IDX.
055900     MOVE SCR-STORE-NAME(SCR-ROW-IDX) TO SUMM-STORE-NAME-O.
056000     WRITE RPT-REC FROM WS-SUMM-REC
056100         AFTER ADVANCING 1.
056200
056300     MOVE "CLOSEST:      " TO SUMM-LABEL-O.
056400     SET SCR-ROW-IDX TO WS-CLOSEST-IDX.
056500     MOVE SCR-STORE-NAME(SCR-ROW-IDX) TO SUMM-STORE-NAME-O.
056600     WRITE RPT-REC FROM WS-SUMM-REC
056700         AFTER ADVANCING 1.
056800 650-EXIT.
056900     EXIT.
057000
057100 800-OPEN-FILES.
057200     MOVE "800-OPEN-FILES" TO PARA-NAME.
057300     OPEN INPUT STORE-FILE, STORE-PRICE-FILE, STORE-REQ-FILE.
057400     OPEN OUTPUT STORE-RPT, SYSOUT.
057500 800-EXIT.
057600     EXIT.
057700
057800 850-CLOSE-FILES.
057900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058000     CLOSE STORE-FILE, STORE-PRICE-FILE, STORE-REQ-FILE,
058100           STORE-RPT, SYSOUT.
058200 850-EXIT.
058300     EXIT.
058400
058500 940-READ-REQUEST.
058600     MOVE "940-READ-REQUEST" TO PARA-NAME.
058700     READ STORE-REQ-FILE INTO STORE-REQUEST-REC
058800         AT END MOVE "N" TO MORE-REQUEST-SW
058900         GO TO 940-EXIT
059000     END-READ.
059100 940-EXIT.
059200     EXIT.
059300
059400 999-CLEANUP.
059500     MOVE "999-CLEANUP" TO PARA-NAME.
059600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059700     DISPLAY "** REQUESTS PROCESSED **".
059800     DISPLAY REQUESTS-READ.
059900     DISPLAY "******** NORMAL END OF JOB STORERPT ********".
060000 999-EXIT.
060100     EXIT.
060200
060300 1000-ABEND-RTN.
060400     WRITE SYSOUT-REC FROM ABEND-REC.
060500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060600     DISPLAY "*** ABNORMAL END OF JOB-STORERPT ***" UPON CONSOLE.
060700     DIVIDE ZERO-VAL INTO ONE-VAL.

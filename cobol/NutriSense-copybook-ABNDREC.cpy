000100******************************************************************
000200* ABNDREC  -  GENERIC SYSOUT / ABEND MESSAGE RECORD
000300*             SHARED BY ALL NUTRISENSE BATCH PROGRAMS
000400*
000500* 880119 JWH  ORIGINAL COPYBOOK, LIFTED FROM THE OLD DAILY-CENSUS
000600*             SUITE SO EVERY JOB ABENDS THE SAME WAY
000700* 930604 RPK  WIDENED ABEND-REASON, SOME MESSAGES WERE TRUNCATING
000800* 990212 LMQ  Y2K - ABEND-TIMESTAMP NOW CARRIES A 4-DIGIT YEAR
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-TIMESTAMP          PIC X(08).
001200     05  FILLER                   PIC X(02) VALUE SPACES.
001300     05  PARA-NAME                PIC X(20).
001400     05  FILLER                   PIC X(02) VALUE SPACES.
001500     05  ABEND-REASON             PIC X(50).
001600     05  FILLER                   PIC X(02) VALUE SPACES.
001700     05  EXPECTED-VAL             PIC X(10).
001800     05  FILLER                   PIC X(02) VALUE SPACES.
001900     05  ACTUAL-VAL               PIC X(10).
002000     05  FILLER                   PIC X(04) VALUE SPACES.
002100
002200 01  ZERO-VAL                     PIC 9(01) VALUE 0.
002300 01  ONE-VAL                      PIC 9(01) VALUE 1.

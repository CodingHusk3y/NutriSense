000100******************************************************************
000200* FOODCAT  -  FOOD CATALOG RECORD AND IN-CORE TABLE  (FOODCAT-FILE)
000300*
000400* MASTER NUTRIENT-PER-100-GRAM FIGURES FOR EVERY FOOD WE KNOW.
000500* LOADED ONCE AT HOUSEKEEPING INTO FC-TABLE AND SEARCHED FROM
000600* THERE FOR THE REST OF THE RUN - NO RE-READ PER PROFILE.  SAME
000700* LOAD-AND-SEARCH SHAPE AS THE OLD EQUIPMENT-FILE TABLE.
000800*
000900* 881107 JWH  ORIGINAL LAYOUT, FLAT FILE RECORD ONLY
001000* 920514 RPK  ADDED FC-TABLE SO THE CATALOG IS READ JUST ONCE A RUN
001100******************************************************************
001200 01  FOOD-CATALOG-REC.
001300     05  FC-FOOD-NAME             PIC X(20).
001400     05  FC-PROTEIN-100G          PIC 9(03)V9(01).
001500     05  FC-CARBS-100G            PIC 9(03)V9(01).
001600     05  FC-FATS-100G             PIC 9(03)V9(01).
001700     05  FC-FIBER-100G            PIC 9(03)V9(01).
001800     05  FC-CALORIES-100G         PIC 9(04).
001900     05  FC-FOOD-GROUP            PIC X(10).
002000
002100* FLAT VIEW FOR THE BLOCK MOVE INTO FC-TABLE-ROW - 920514 RPK
002200 01  FC-FLAT-REC REDEFINES FOOD-CATALOG-REC.
002300     05  FC-FLAT-TEXT             PIC X(50).
002400
002500 01  FC-TABLE-CONTROL.
002600     05  FC-TABLE-COUNT           PIC 9(04) COMP.
002700     05  FC-TABLE-MAX             PIC 9(04) COMP VALUE 0200.
002800     05  FILLER                   PIC X(04).
002900
003000 01  FC-TABLE.
003100     05  FC-TABLE-ROW             OCCURS 200 TIMES
003200                                   INDEXED BY FC-ROW-IDX.
003300         10  FC-T-FOOD-NAME       PIC X(20).
003400         10  FC-T-PROTEIN-100G    PIC 9(03)V9(01).
003500         10  FC-T-CARBS-100G      PIC 9(03)V9(01).
003600         10  FC-T-FATS-100G       PIC 9(03)V9(01).
003700         10  FC-T-FIBER-100G      PIC 9(03)V9(01).
003800         10  FC-T-CALORIES-100G   PIC 9(04).
003900         10  FC-T-FOOD-GROUP      PIC X(10).

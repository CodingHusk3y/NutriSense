000100******************************************************************
000200* FOODSUG  -  FOOD SUGGESTION RECORD AND IN-CORE TABLE
000300*             (SUGGEST-FILE)
000400*
000500* CANNED SUGGESTIONS FOR A NUTRIENT GAP, PRE-SORTED BY GAP THEN
000600* PRIORITY BY THE EXTRACT JOB THAT BUILDS SUGGEST-FILE.  LOADED
000700* ONCE BY FOODSUGG AND SCANNED IN FILE ORDER SO PRIORITY COMES
000800* OUT RIGHT WITHOUT A SORT STEP IN THIS PROGRAM.
000900*
001000* 890822 JWH  ORIGINAL LAYOUT
001100* 951103 RPK  ADDED FS-DIET-TYPES SO A SUGGESTION CAN BE LIMITED
001200*             TO CERTAIN DIETS INSTEAD OF GOING TO EVERYBODY
001300******************************************************************
001400 01  FOOD-SUGGESTION-REC.
001500     05  FS-GAP                   PIC X(10).
001600     05  FS-FOOD-NAME             PIC X(20).
001700     05  FS-REASON                PIC X(40).
001800     05  FS-PRIORITY              PIC 9(02).
001900     05  FS-DIET-TYPES            PIC X(60).
002000
002100* FLAT VIEW FOR THE BLOCK MOVE INTO FS-TABLE-ROW - 951103 RPK
002200 01  FS-FLAT-REC REDEFINES FOOD-SUGGESTION-REC.
002300     05  FS-FLAT-TEXT             PIC X(132).
002400
002500 01  FS-TABLE-CONTROL.
002600     05  FS-TABLE-COUNT           PIC 9(04) COMP.
002700     05  FS-TABLE-MAX             PIC 9(04) COMP VALUE 0300.
002800     05  FS-FIRST-TIME-SW         PIC X(01) VALUE "Y".
002900         88  FS-FIRST-TIME        VALUE "Y".
003000         88  FS-NOT-FIRST-TIME    VALUE "N".
003100     05  FILLER                   PIC X(03).
003200
003300 01  FS-TABLE.
003400     05  FS-TABLE-ROW             OCCURS 300 TIMES
003500                                   INDEXED BY FS-ROW-IDX.
003600         10  FS-T-GAP             PIC X(10).
003700         10  FS-T-FOOD-NAME       PIC X(20).
003800         10  FS-T-REASON          PIC X(40).
003900         10  FS-T-PRIORITY        PIC 9(02).
004000         10  FS-T-DIET-TYPES      PIC X(60).

000100******************************************************************
000200* INGRREC  -  PANTRY INGREDIENT RECORD  (INGREDIENT-FILE)
000300*
000400* ONE ROW PER INGREDIENT A USER TOLD US ABOUT.  SORTED BY USER-ID
000500* AHEAD OF NUTRRPT SO THE CONTROL BREAK IN 350-PROCESS-INGREDIENTS
000600* SEES ALL OF ONE USER'S ROWS TOGETHER.
000700*
000800* 881003 JWH  ORIGINAL LAYOUT
000900* 940228 RPK  ADDED SHELF-LIFE-DAYS, FRESHNESS CALL WAS HARDCODED
001000*             TO SEVEN DAYS FOR EVERY INGREDIENT BEFORE THIS
001100******************************************************************
001200 01  INGREDIENT-REC.
001300     05  IR-USER-ID               PIC X(12).
001400     05  IR-INGR-NAME             PIC X(20).
001500     05  IR-QUANTITY              PIC 9(04)V9(01).
001600     05  IR-UNIT                  PIC X(08).
001700     05  IR-DAYS-STORED           PIC 9(03).
001800     05  IR-SHELF-LIFE-DAYS       PIC 9(03).
001900
002000* FLAT VIEW FOR THE MOVE TO THE ERROR/HOLD AREAS - 940228 RPK
002100 01  IR-FLAT-REC REDEFINES INGREDIENT-REC.
002200     05  IR-FLAT-TEXT             PIC X(51).

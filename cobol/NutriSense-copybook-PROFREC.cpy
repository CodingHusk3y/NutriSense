000100******************************************************************
000200* PROFREC  -  USER PROFILE RECORD  (PROFILE-FILE)
000300*
000400* ONE ROW PER USER.  AGE/GENDER/WEIGHT/HEIGHT/GOAL/DIET/ACTIVITY
000500* DRIVE THE NUTRIENT-TARGET MATH IN NUTRRPT.  BLANK GOAL, DIET OR
000600* ACTIVITY MEANS THE USER NEVER SET ONE AND GETS THE SHOP DEFAULT.
000700*
000800* 881003 JWH  ORIGINAL LAYOUT
000900* 910715 RPK  ADDED ACTIVITY-LEVEL, PROGRAM WAS ASSUMING SEDENTARY
001000*             FOR EVERYBODY
001100******************************************************************
001200 01  PROFILE-REC.
001300     05  PR-USER-ID               PIC X(12).
001400     05  PR-AGE                   PIC 9(03).
001500     05  PR-GENDER                PIC X(06).
001600         88  PR-MALE              VALUE "MALE  ".
001700         88  PR-FEMALE            VALUE "FEMALE".
001800     05  PR-WEIGHT-KG             PIC 9(03)V9(01).
001900     05  PR-HEIGHT-CM             PIC 9(03)V9(01).
002000     05  PR-HEALTH-GOAL           PIC X(15).
002100         88  PR-GOAL-BLANK        VALUE SPACES.
002200     05  PR-DIET-TYPE             PIC X(15).
002300         88  PR-DIET-BLANK        VALUE SPACES.
002400     05  PR-ACTIVITY-LEVEL        PIC X(10).
002500         88  PR-ACTIVITY-BLANK    VALUE SPACES.
002600     05  FILLER                   PIC X(07).
002700
002800* FLAT VIEW USED WHEN THE RECORD IS ONLY BEING SHUFFLED ALONG,
002900* NOT PICKED APART - 910715 RPK
003000 01  PR-FLAT-REC REDEFINES PROFILE-REC.
003100     05  PR-FLAT-TEXT             PIC X(76).

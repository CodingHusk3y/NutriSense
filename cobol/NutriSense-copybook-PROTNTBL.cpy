000100******************************************************************
000200* PROTNTBL  -  STATIC PROTEIN-PER-100-GRAM REFERENCE TABLE
000300*
000400* FIVE HIGH-PROTEIN FOODS NUTRRPT CHECKS AGAINST WHEN IT TOTALS
000500* A USER'S PANTRY PROTEIN.  THESE NEVER CHANGE FROM RUN TO RUN SO
000600* THEY ARE BUILT RIGHT INTO WORKING-STORAGE INSTEAD OF A FILE -
000700* SAME TRICK THE OLD RATE TABLES IN THE BILLING SUITE USED.
000800*
000900* 890822 JWH  ORIGINAL FIVE-ROW TABLE
001000******************************************************************
001100* NAMES ARE CARRIED UPPERCASE - 310299 RPK - MATCHES THE
001200* CONVERTED KEY NUTRRPT BUILDS WITH INSPECT ... CONVERTING
001300* BEFORE IT SEARCHES THIS TABLE (NO FUNCTION UPPER-CASE HERE).
001400 01  WS-PROTEIN-TABLE-VALUES.
001500     05  FILLER  PIC X(24) VALUE "EGG                 0060".
001600     05  FILLER  PIC X(24) VALUE "CHICKEN BREAST      0310".
001700     05  FILLER  PIC X(24) VALUE "MILK                0034".
001800     05  FILLER  PIC X(24) VALUE "SPINACH             0029".
001900     05  FILLER  PIC X(24) VALUE "BROCCOLI            0028".
002000
002100 01  WS-PROTEIN-TABLE REDEFINES WS-PROTEIN-TABLE-VALUES.
002200     05  PT-ROW                   OCCURS 5 TIMES
002300                                   INDEXED BY PT-ROW-IDX.
002400         10  PT-FOOD-NAME         PIC X(20).
002500         10  PT-PROTEIN-GRAMS     PIC 9(03)V9(01).

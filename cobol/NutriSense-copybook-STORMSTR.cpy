000100******************************************************************
000200* STORMSTR  -  STORE MASTER RECORD AND IN-CORE TABLE (STORE-FILE)
000300*
000400* ONE ROW PER GROCERY STORE WE TRACK.  LOADED ONCE BY STORERPT AT
000500* HOUSEKEEPING INTO ST-TABLE AND SCANNED FROM THERE FOR EVERY
000600* STORE-REQUEST RECORD ON THE RUN.
000700*
000800* 900310 JWH  ORIGINAL LAYOUT
000900******************************************************************
001000 01  STORE-REC.
001100     05  ST-STORE-ID              PIC X(12).
001200     05  ST-STORE-NAME            PIC X(20).
001300     05  ST-LATITUDE              PIC S9(03)V9(04).
001400     05  ST-LONGITUDE             PIC S9(03)V9(04).
001500
001600* FLAT VIEW FOR THE BLOCK MOVE INTO ST-TABLE-ROW - 900310 JWH
001700 01  ST-FLAT-REC REDEFINES STORE-REC.
001800     05  ST-FLAT-TEXT             PIC X(46).
001900
002000 01  ST-TABLE-CONTROL.
002100     05  ST-TABLE-COUNT           PIC 9(04) COMP.
002200     05  ST-TABLE-MAX             PIC 9(04) COMP VALUE 0500.
002300     05  FILLER                   PIC X(04).
002400
002500 01  ST-TABLE.
002600     05  ST-TABLE-ROW             OCCURS 500 TIMES
002700                                   INDEXED BY ST-ROW-IDX.
002800         10  ST-T-STORE-ID        PIC X(12).
002900         10  ST-T-STORE-NAME      PIC X(20).
003000         10  ST-T-LATITUDE        PIC S9(03)V9(04).
003100         10  ST-T-LONGITUDE       PIC S9(03)V9(04).

000100******************************************************************
000200* STORPRIC  -  STORE PRICE RECORD AND IN-CORE TABLE
000300*              (STORE-PRICE-FILE)
000400*
000500* ONE ROW PER STORE/FOOD PRICE QUOTE.  LOADED ONCE BY STORERPT AT
000600* HOUSEKEEPING INTO SP-TABLE, SAME AS ST-TABLE IN STORMSTR.
000700*
000800* 900310 JWH  ORIGINAL LAYOUT
000900******************************************************************
001000 01  STORE-PRICE-REC.
001100     05  SP-STORE-ID              PIC X(12).
001200     05  SP-FOOD-NAME             PIC X(20).
001300     05  SP-PRICE-USD             PIC 9(03)V99.
001400     05  FILLER                   PIC X(01).
001500
001600* FLAT VIEW FOR THE BLOCK MOVE INTO SP-TABLE-ROW - 900310 JWH
001700 01  SP-FLAT-REC REDEFINES STORE-PRICE-REC.
001800     05  SP-FLAT-TEXT             PIC X(38).
001900
002000 01  SP-TABLE-CONTROL.
002100     05  SP-TABLE-COUNT           PIC 9(04) COMP.
002200     05  SP-TABLE-MAX             PIC 9(04) COMP VALUE 2000.
002300     05  FILLER                   PIC X(04).
002400
002500 01  SP-TABLE.
002600     05  SP-TABLE-ROW             OCCURS 2000 TIMES
002700                                   INDEXED BY SP-ROW-IDX.
002800         10  SP-T-STORE-ID        PIC X(12).
002900         10  SP-T-FOOD-NAME       PIC X(20).
003000         10  SP-T-PRICE-USD       PIC 9(03)V99.

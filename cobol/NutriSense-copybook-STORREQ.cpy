000100******************************************************************
000200* STORREQ  -  STORE RECOMMENDATION REQUEST RECORD
000300*             (STORE-REQ-FILE)
000400*
000500* ONE ROW PER SHOPPING-LIST LOOKUP.  USER-LAT/USER-LNG IS WHERE
000600* THE USER IS STANDING, NEEDED-ITEM-TBL IS THE SHOPPING LIST
000700* PASSED IN FROM THE NUTRITION RUN (UP TO TEN ITEMS).
000800*
000900* 900414 JWH  ORIGINAL LAYOUT
001000* 970822 RPK  NEEDED-ITEM-COUNT ADDED, PROGRAM WAS SCANNING ALL
001100*             TEN SLOTS EVEN WHEN THE LIST WAS SHORTER
001200******************************************************************
001300 01  STORE-REQUEST-REC.
001400     05  SR-USER-LAT              PIC S9(03)V9(04).
001500     05  SR-USER-LNG              PIC S9(03)V9(04).
001600     05  SR-NEEDED-ITEM-COUNT     PIC 9(02).
001700     05  SR-NEEDED-ITEM-TBL       OCCURS 10 TIMES
001800                                  INDEXED BY SR-ITEM-IDX
001900                                  PIC X(20).
002000     05  FILLER                   PIC X(04).
002100
002200* FLAT VIEW FOR THE SYSOUT ECHO OF A BAD REQUEST - 970822 RPK
002300 01  SR-FLAT-REC REDEFINES STORE-REQUEST-REC.
002400     05  SR-FLAT-TEXT             PIC X(220).
